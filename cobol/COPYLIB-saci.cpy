000100*===============================================================*
000200* COPYBOOK:  SACI  (COMPANY MASTER RECORD)
000300* USED BY:   SALOAD
000400*
000500* ONE RECORD PER COMPANY IN THE S&P UNIVERSE.  TICKER IS THE
000600* NATURAL KEY.  MARKET CAP OF ZERO MEANS "UNKNOWN" AND SORTS TO
000700* THE BOTTOM OF THE MARKET-CAP-DESCENDING ORDERED TICKER LIST.
000800*
000900* MAINTENANCE LOG
001000* DATE      AUTHOR        REQUEST    DESCRIPTION
001100* --------- ------------  ---------  ------------------------
001200* 03/11/94  R.HUANG       SA-0001    ORIGINAL LAYOUT.             SA0001  
001300* 08/22/96  T.FARLEY      SA-0017    WIDENED CI-NAME TO 40 BYTES. SA0017  
001400* 01/09/99  T.FARLEY      SA-0040    Y2K - NO DATE FIELDS HELD    SA0040  
001500*                                    HERE, NONE TO FIX.           SA0040  
001600*===============================================================*
001700 01  COMPANY-INFO-RECORD.
001800*---------------------------------------------------------------*
001900*    ACTIVE FIELDS TOTAL 123 BYTES; THE TRAILING FILLER IS
002000*    RESERVED FOR FUTURE EXPANSION AND IS NOT PART OF THE
002100*    DOCUMENTED 123-BYTE RECORD.
002200*---------------------------------------------------------------*
002300     05  CI-TICKER                   PIC X(08).
002400     05  CI-NAME                     PIC X(40).
002500     05  CI-SECTOR                   PIC X(30).
002600     05  CI-INDUSTRY                 PIC X(30).
002700     05  CI-MARKET-CAP                PIC 9(15).
002800         88  CI-MARKET-CAP-UNKNOWN        VALUE ZERO.
002900     05  FILLER                       PIC X(05).
