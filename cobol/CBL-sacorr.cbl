000100*===============================================================*
000200* PROGRAM:     SACORR
000300* ORIGINAL AUTHOR: T. FARLEY
000400*
000500* CALLED BY SALOAD.  BUILDS THE PEARSON CORRELATION MATRIX OVER
000600* THE LAST N RETURN ROWS, THEN RUNS THE FOUR SIMILARITY QUERIES
000700* AGAINST A TARGET TICKER: TOP-K, LEAST-K, PEERS AT OR ABOVE THE
000800* HIGH THRESHOLD, AND PEERS AT OR BELOW THE LOW THRESHOLD.
000900*
001000* MAINTENANCE LOG
001100* DATE      AUTHOR        REQUEST    DESCRIPTION
001200* --------- ------------  ---------  ------------------------
001300* 02/18/96  T.FARLEY      SA-0014    ORIGINAL CORRELATION MATRIX  SA0014  
001400*                                    AND SIMILARITY QUERIES.      SA0014  
001500* 11/05/97  T.FARLEY      SA-0028    ADDED THE ABEND WHEN THE     SA0028  
001600*                                    REQUESTED WINDOW EXCEEDS     SA0028  
001700*                                    THE AVAILABLE RETURN ROWS    SA0028  
001800*                                    (BUSINESS RULE C3).          SA0028  
001900*===============================================================*
002000 IDENTIFICATION DIVISION.
002100*---------------------------------------------------------------*
002200 PROGRAM-ID.    SACORR.
002300 AUTHOR.        T. FARLEY.
002400 INSTALLATION.  MARKET RESEARCH SYSTEMS DIVISION.
002500 DATE-WRITTEN.  02/18/96.
002600 DATE-COMPILED.
002700 SECURITY.      NON-CONFIDENTIAL.
002800*===============================================================*
002900 ENVIRONMENT DIVISION.
003000*---------------------------------------------------------------*
003100 CONFIGURATION SECTION.
003200*---------------------------------------------------------------*
003300 SOURCE-COMPUTER. IBM-3096.
003400 OBJECT-COMPUTER. IBM-3096.
003500 SPECIAL-NAMES.
003600     CLASS VALID-TICKER-CHARS IS 'A' THRU 'Z'
003700     UPSI-2 IS SA-RUN-SWITCHES.
003800*===============================================================*
003900 DATA DIVISION.
004000*---------------------------------------------------------------*
004100 WORKING-STORAGE SECTION.
004200*---------------------------------------------------------------*
004300 01  WS-SWITCHES-SUBSCRIPTS-MISC.
004400     05  WS-TARGET-FOUND-SW           PIC X(01) VALUE 'N'.
004500         88  WS-TARGET-FOUND                  VALUE 'Y'.
004600     05  FILLER                          PIC X(05).
004700 77  WS-ROW-TKR-IDX                   PIC S9(4) COMP.
004800 77  WS-COL-TKR-IDX                    PIC S9(4) COMP.
004900 77  WS-WINDOW-ROW-IDX                  PIC S9(4) COMP.
005000 77  WS-FIRST-WINDOW-ROW                 PIC S9(4) COMP.
005100 77  WS-TARGET-COL-IDX                    PIC S9(4) COMP.
005200 77  WS-PEER-COUNT                         PIC S9(4) COMP.
005300 77  WS-PEER-SCAN-IDX                       PIC S9(4) COMP.
005400 77  WS-SORT-SCAN-IDX                        PIC S9(4) COMP.
005500 77  WS-SORT-PASS-IDX                         PIC S9(4) COMP.
005600 77  WS-SORT-SWAPPED-SW                       PIC X(01).
005700*---------------------------------------------------------------*
005800 01  WS-CORR-COMPUTE-AREA.
005900     05  WS-SUM-A                    PIC S9(05)V9(06).
006000     05  WS-SUM-B                     PIC S9(05)V9(06).
006100     05  WS-MEAN-A                     PIC S9(05)V9(06).
006200     05  WS-MEAN-B                      PIC S9(05)V9(06).
006300     05  WS-DEV-A                        PIC S9(05)V9(06).
006400     05  WS-DEV-B                         PIC S9(05)V9(06).
006500     05  WS-SUM-CROSS-PRODUCT              PIC S9(09)V9(06).
006600     05  WS-SUM-SQ-DEV-A                    PIC S9(09)V9(06).
006700     05  WS-SUM-SQ-DEV-B                     PIC S9(09)V9(06).
006800     05  WS-DENOMINATOR                       PIC S9(09)V9(06).
006900     05  FILLER                                 PIC X(05).
007000*---------------------------------------------------------------*
007100 01  WS-PEER-TABLE.
007200     05  WS-PEER-ENTRY OCCURS 49 TIMES
007300             INDEXED BY WS-PEER-IDX.
007400         10  WS-PEER-TICKER           PIC X(08).
007500         10  WS-PEER-CORR              PIC S9(01)V9(06).
007600         10  FILLER                      PIC X(05).
007700 01  WS-PEER-HOLD-AREA.
007800     05  WS-HOLD-PEER-TICKER         PIC X(08).
007900     05  WS-HOLD-PEER-CORR            PIC S9(01)V9(06).
008000     05  FILLER                         PIC X(05).
008100*---------------------------------------------------------------*
008200 LINKAGE SECTION.
008300 01  LK-TARGET-TICKER                 PIC X(08).
008400 01  LK-SIMILARITY-TOP-K               PIC S9(4) COMP.
008500 COPY SATBL.
008600*===============================================================*
008700 PROCEDURE DIVISION USING SA-TICKER-COUNT, SA-RETURN-DAY-COUNT,
008800     SA-WINDOW-DAYS, LK-TARGET-TICKER, LK-SIMILARITY-TOP-K,
008900     SA-SIMILARITY-THRESHOLD-HI, SA-SIMILARITY-THRESHOLD-LO,
009000     SA-ORDERED-TICKER-TABLE, SA-RETURNS-TABLE,
009100     SA-CORRELATION-MATRIX, SA-SIMILARITY-RESULT-COUNT,
009200     SA-SIM-TOPK-COUNT, SA-SIM-LEASTK-COUNT, SA-SIM-HIGH-COUNT,
009300     SA-SIM-LOW-COUNT, SA-SIMILARITY-RESULT-TABLE.
009400*---------------------------------------------------------------*
009500 0000-MAIN-ROUTINE.
009600*---------------------------------------------------------------*
009700*    C3 - THE WINDOW MAY NOT EXCEED THE AVAILABLE RETURN ROWS.
009800*---------------------------------------------------------------*
009900     IF SA-WINDOW-DAYS > SA-RETURN-DAY-COUNT
010000         DISPLAY 'SACORR - ABEND - WINDOW DAYS EXCEEDS ',
010100             'AVAILABLE RETURN ROWS'
010200         MOVE 16 TO RETURN-CODE
010300         GOBACK.
010400     PERFORM 5000-BUILD-CORRELATION-MATRIX.
010500     PERFORM 5050-FIND-TARGET-COLUMN.
010600     MOVE ZERO TO SA-SIMILARITY-RESULT-COUNT.
010700     IF WS-TARGET-FOUND
010800         PERFORM 5060-BUILD-PEER-LIST
010900         PERFORM 5100-QUERY-TOP-K
011000         PERFORM 5200-QUERY-LEAST-K
011100         PERFORM 5300-QUERY-THRESHOLD-HIGH
011200         PERFORM 5350-QUERY-THRESHOLD-LOW.
011300     GOBACK.
011400*---------------------------------------------------------------*
011500 5000-BUILD-CORRELATION-MATRIX.
011600*---------------------------------------------------------------*
011700*    C3 - USE ONLY THE LAST SA-WINDOW-DAYS RETURN ROWS.
011800*---------------------------------------------------------------*
011900     COMPUTE WS-FIRST-WINDOW-ROW =
012000         SA-RETURN-DAY-COUNT - SA-WINDOW-DAYS + 1.
012100     PERFORM 5010-BUILD-ONE-MATRIX-ROW
012200         VARYING WS-ROW-TKR-IDX FROM 1 BY 1
012300         UNTIL WS-ROW-TKR-IDX > SA-TICKER-COUNT.
012400*---------------------------------------------------------------*
012500 5010-BUILD-ONE-MATRIX-ROW.
012600*---------------------------------------------------------------*
012700     PERFORM 5020-BUILD-ONE-MATRIX-CELL THRU 5020-EXIT
012800         VARYING WS-COL-TKR-IDX FROM 1 BY 1
012900         UNTIL WS-COL-TKR-IDX > SA-TICKER-COUNT.
013000*---------------------------------------------------------------*
013100 5020-BUILD-ONE-MATRIX-CELL.
013200*---------------------------------------------------------------*
013300*    C2 - DIAGONAL IS ALWAYS 1; THE MATRIX IS SYMMETRIC, SO ONLY
013400*    COMPUTE ONCE PER PAIR AND MIRROR THE OTHER HALF.
013500*---------------------------------------------------------------*
013600     IF WS-COL-TKR-IDX = WS-ROW-TKR-IDX
013700         MOVE 1 TO CM-CORR (WS-ROW-TKR-IDX, WS-COL-TKR-IDX)
013800         GO TO 5020-EXIT.
013900     IF WS-COL-TKR-IDX < WS-ROW-TKR-IDX
014000         MOVE CM-CORR (WS-COL-TKR-IDX, WS-ROW-TKR-IDX) TO
014100             CM-CORR (WS-ROW-TKR-IDX, WS-COL-TKR-IDX)
014200         GO TO 5020-EXIT.
014300     PERFORM 5030-COMPUTE-PEARSON-CORRELATION THRU 5030-EXIT.
014400 5020-EXIT.
014500     EXIT.
014600*---------------------------------------------------------------*
014700 5030-COMPUTE-PEARSON-CORRELATION.
014800*---------------------------------------------------------------*
014900*    C1 - ZERO VARIANCE ON EITHER SIDE REPORTS AS AN UNDEFINED,
015000*    I.E. ZERO, CORRELATION.
015100*---------------------------------------------------------------*
015200     MOVE ZERO TO WS-SUM-A, WS-SUM-B.
015300     PERFORM 5031-ACCUM-ONE-SUM
015400         VARYING WS-WINDOW-ROW-IDX FROM WS-FIRST-WINDOW-ROW BY 1
015500         UNTIL WS-WINDOW-ROW-IDX > SA-RETURN-DAY-COUNT.
015600     COMPUTE WS-MEAN-A ROUNDED = WS-SUM-A / SA-WINDOW-DAYS.
015700     COMPUTE WS-MEAN-B ROUNDED = WS-SUM-B / SA-WINDOW-DAYS.
015800     MOVE ZERO TO WS-SUM-CROSS-PRODUCT, WS-SUM-SQ-DEV-A,
015900         WS-SUM-SQ-DEV-B.
016000     PERFORM 5032-ACCUM-ONE-DEVIATION
016100         VARYING WS-WINDOW-ROW-IDX FROM WS-FIRST-WINDOW-ROW BY 1
016200         UNTIL WS-WINDOW-ROW-IDX > SA-RETURN-DAY-COUNT.
016300     IF WS-SUM-SQ-DEV-A = ZERO OR WS-SUM-SQ-DEV-B = ZERO
016400         MOVE ZERO TO
016500             CM-CORR (WS-ROW-TKR-IDX, WS-COL-TKR-IDX)
016600         GO TO 5030-EXIT.
016700     COMPUTE WS-DENOMINATOR =
016800         (WS-SUM-SQ-DEV-A ** .5) * (WS-SUM-SQ-DEV-B ** .5).
016900     COMPUTE CM-CORR (WS-ROW-TKR-IDX, WS-COL-TKR-IDX) ROUNDED =
017000         WS-SUM-CROSS-PRODUCT / WS-DENOMINATOR.
017100 5030-EXIT.
017200     EXIT.
017300*---------------------------------------------------------------*
017400 5031-ACCUM-ONE-SUM.
017500*---------------------------------------------------------------*
017600     ADD RT-RETURN (WS-WINDOW-ROW-IDX, WS-ROW-TKR-IDX) TO
017700         WS-SUM-A.
017800     ADD RT-RETURN (WS-WINDOW-ROW-IDX, WS-COL-TKR-IDX) TO
017900         WS-SUM-B.
018000*---------------------------------------------------------------*
018100 5032-ACCUM-ONE-DEVIATION.
018200*---------------------------------------------------------------*
018300     COMPUTE WS-DEV-A = RT-RETURN (WS-WINDOW-ROW-IDX,
018400         WS-ROW-TKR-IDX) - WS-MEAN-A.
018500     COMPUTE WS-DEV-B = RT-RETURN (WS-WINDOW-ROW-IDX,
018600         WS-COL-TKR-IDX) - WS-MEAN-B.
018700     COMPUTE WS-SUM-CROSS-PRODUCT = WS-SUM-CROSS-PRODUCT
018800         + (WS-DEV-A * WS-DEV-B).
018900     COMPUTE WS-SUM-SQ-DEV-A = WS-SUM-SQ-DEV-A
019000         + (WS-DEV-A * WS-DEV-A).
019100     COMPUTE WS-SUM-SQ-DEV-B = WS-SUM-SQ-DEV-B
019200         + (WS-DEV-B * WS-DEV-B).
019300*---------------------------------------------------------------*
019400 5050-FIND-TARGET-COLUMN.
019500*---------------------------------------------------------------*
019600     MOVE 'N' TO WS-TARGET-FOUND-SW.
019700     SET SA-TKR-IDX TO 1.
019800     SEARCH SA-TICKER-ENTRY
019900         AT END
020000             DISPLAY 'SACORR - TARGET TICKER NOT IN MATRIX: ',
020100                 LK-TARGET-TICKER
020200         WHEN OT-TICKER (SA-TKR-IDX) = LK-TARGET-TICKER
020300             SET WS-TARGET-COL-IDX TO SA-TKR-IDX
020400             SET WS-TARGET-FOUND TO TRUE.
020500*---------------------------------------------------------------*
020600 5060-BUILD-PEER-LIST.
020700*---------------------------------------------------------------*
020800*    C4 - THE TARGET TICKER ITSELF IS EXCLUDED FROM ITS OWN
020900*    PEER LIST.
021000*---------------------------------------------------------------*
021100     MOVE ZERO TO WS-PEER-COUNT.
021200     PERFORM 5070-ADD-ONE-PEER
021300         VARYING WS-SORT-SCAN-IDX FROM 1 BY 1
021400         UNTIL WS-SORT-SCAN-IDX > SA-TICKER-COUNT.
021500*---------------------------------------------------------------*
021600 5070-ADD-ONE-PEER.
021700*---------------------------------------------------------------*
021800     IF WS-SORT-SCAN-IDX NOT = WS-TARGET-COL-IDX
021900         ADD 1 TO WS-PEER-COUNT
022000         SET WS-PEER-IDX TO WS-PEER-COUNT
022100         MOVE OT-TICKER (WS-SORT-SCAN-IDX) TO
022200             WS-PEER-TICKER (WS-PEER-IDX)
022300         MOVE CM-CORR (WS-TARGET-COL-IDX, WS-SORT-SCAN-IDX) TO
022400             WS-PEER-CORR (WS-PEER-IDX).
022500*---------------------------------------------------------------*
022600 5100-QUERY-TOP-K.
022700*---------------------------------------------------------------*
022800     PERFORM 5900-SORT-PEERS-DESCENDING THRU 5900-EXIT.
022900     MOVE ZERO TO SA-SIM-TOPK-COUNT.
023000     PERFORM 5110-ADD-ONE-TOPK-RESULT
023100         VARYING WS-PEER-SCAN-IDX FROM 1 BY 1
023200         UNTIL WS-PEER-SCAN-IDX > LK-SIMILARITY-TOP-K
023300         OR WS-PEER-SCAN-IDX > WS-PEER-COUNT.
023400*---------------------------------------------------------------*
023500 5110-ADD-ONE-TOPK-RESULT.
023600*---------------------------------------------------------------*
023700     ADD 1 TO SA-SIMILARITY-RESULT-COUNT, SA-SIM-TOPK-COUNT.
023800     SET SA-SM-IDX TO SA-SIMILARITY-RESULT-COUNT.
023900     MOVE LK-TARGET-TICKER TO SM-BASE-TICKER (SA-SM-IDX).
024000     MOVE WS-PEER-TICKER (WS-PEER-SCAN-IDX) TO
024100         SM-PEER-TICKER (SA-SM-IDX).
024200     MOVE WS-PEER-CORR (WS-PEER-SCAN-IDX) TO
024300         SM-CORRELATION (SA-SM-IDX).
024400*---------------------------------------------------------------*
024500 5200-QUERY-LEAST-K.
024600*---------------------------------------------------------------*
024700     PERFORM 5950-SORT-PEERS-ASCENDING THRU 5950-EXIT.
024800     MOVE ZERO TO SA-SIM-LEASTK-COUNT.
024900     PERFORM 5210-ADD-ONE-LEASTK-RESULT
025000         VARYING WS-PEER-SCAN-IDX FROM 1 BY 1
025100         UNTIL WS-PEER-SCAN-IDX > LK-SIMILARITY-TOP-K
025200         OR WS-PEER-SCAN-IDX > WS-PEER-COUNT.
025300*---------------------------------------------------------------*
025400 5210-ADD-ONE-LEASTK-RESULT.
025500*---------------------------------------------------------------*
025600     ADD 1 TO SA-SIMILARITY-RESULT-COUNT, SA-SIM-LEASTK-COUNT.
025700     SET SA-SM-IDX TO SA-SIMILARITY-RESULT-COUNT.
025800     MOVE LK-TARGET-TICKER TO SM-BASE-TICKER (SA-SM-IDX).
025900     MOVE WS-PEER-TICKER (WS-PEER-SCAN-IDX) TO
026000         SM-PEER-TICKER (SA-SM-IDX).
026100     MOVE WS-PEER-CORR (WS-PEER-SCAN-IDX) TO
026200         SM-CORRELATION (SA-SM-IDX).
026300*---------------------------------------------------------------*
026400 5300-QUERY-THRESHOLD-HIGH.
026500*---------------------------------------------------------------*
026600*    C5 - THE HIGH THRESHOLD COMPARISON IS INCLUSIVE.
026700*---------------------------------------------------------------*
026800     PERFORM 5900-SORT-PEERS-DESCENDING THRU 5900-EXIT.
026900     MOVE ZERO TO SA-SIM-HIGH-COUNT.
027000     PERFORM 5310-ADD-ONE-HIGH-RESULT
027100         VARYING WS-PEER-SCAN-IDX FROM 1 BY 1
027200         UNTIL WS-PEER-SCAN-IDX > WS-PEER-COUNT.
027300*---------------------------------------------------------------*
027400 5310-ADD-ONE-HIGH-RESULT.
027500*---------------------------------------------------------------*
027600     IF WS-PEER-CORR (WS-PEER-SCAN-IDX) >=
027700         SA-SIMILARITY-THRESHOLD-HI
027800         ADD 1 TO SA-SIMILARITY-RESULT-COUNT, SA-SIM-HIGH-COUNT
027900         SET SA-SM-IDX TO SA-SIMILARITY-RESULT-COUNT
028000         MOVE LK-TARGET-TICKER TO SM-BASE-TICKER (SA-SM-IDX)
028100         MOVE WS-PEER-TICKER (WS-PEER-SCAN-IDX) TO
028200             SM-PEER-TICKER (SA-SM-IDX)
028300         MOVE WS-PEER-CORR (WS-PEER-SCAN-IDX) TO
028400             SM-CORRELATION (SA-SM-IDX).
028500*---------------------------------------------------------------*
028600 5350-QUERY-THRESHOLD-LOW.
028700*---------------------------------------------------------------*
028800*    C5 - THE LOW THRESHOLD COMPARISON IS ALSO INCLUSIVE.
028900*---------------------------------------------------------------*
029000     PERFORM 5950-SORT-PEERS-ASCENDING THRU 5950-EXIT.
029100     MOVE ZERO TO SA-SIM-LOW-COUNT.
029200     PERFORM 5360-ADD-ONE-LOW-RESULT
029300         VARYING WS-PEER-SCAN-IDX FROM 1 BY 1
029400         UNTIL WS-PEER-SCAN-IDX > WS-PEER-COUNT.
029500*---------------------------------------------------------------*
029600 5360-ADD-ONE-LOW-RESULT.
029700*---------------------------------------------------------------*
029800     IF WS-PEER-CORR (WS-PEER-SCAN-IDX) <=
029900         SA-SIMILARITY-THRESHOLD-LO
030000         ADD 1 TO SA-SIMILARITY-RESULT-COUNT, SA-SIM-LOW-COUNT
030100         SET SA-SM-IDX TO SA-SIMILARITY-RESULT-COUNT
030200         MOVE LK-TARGET-TICKER TO SM-BASE-TICKER (SA-SM-IDX)
030300         MOVE WS-PEER-TICKER (WS-PEER-SCAN-IDX) TO
030400             SM-PEER-TICKER (SA-SM-IDX)
030500         MOVE WS-PEER-CORR (WS-PEER-SCAN-IDX) TO
030600             SM-CORRELATION (SA-SM-IDX).
030700*---------------------------------------------------------------*
030800 5900-SORT-PEERS-DESCENDING.
030900*---------------------------------------------------------------*
031000     IF WS-PEER-COUNT < 2
031100         GO TO 5900-EXIT.
031200     PERFORM 5910-DESCENDING-PASS
031300         VARYING WS-SORT-PASS-IDX FROM 1 BY 1
031400         UNTIL WS-SORT-PASS-IDX > WS-PEER-COUNT.
031500 5900-EXIT.
031600     EXIT.
031700*---------------------------------------------------------------*
031800 5910-DESCENDING-PASS.
031900*---------------------------------------------------------------*
032000     PERFORM 5920-COMPARE-ADJACENT-PEERS
032100         VARYING WS-PEER-SCAN-IDX FROM 1 BY 1
032200         UNTIL WS-PEER-SCAN-IDX > WS-PEER-COUNT - 1.
032300*---------------------------------------------------------------*
032400 5920-COMPARE-ADJACENT-PEERS.
032500*---------------------------------------------------------------*
032600     IF WS-PEER-CORR (WS-PEER-SCAN-IDX + 1) >
032700         WS-PEER-CORR (WS-PEER-SCAN-IDX)
032800         PERFORM 5930-SWAP-ADJACENT-PEERS.
032900*---------------------------------------------------------------*
033000 5930-SWAP-ADJACENT-PEERS.
033100*---------------------------------------------------------------*
033200     MOVE WS-PEER-ENTRY (WS-PEER-SCAN-IDX)     TO
033300         WS-PEER-HOLD-AREA.
033400     MOVE WS-PEER-ENTRY (WS-PEER-SCAN-IDX + 1) TO
033500         WS-PEER-ENTRY (WS-PEER-SCAN-IDX).
033600     MOVE WS-HOLD-PEER-TICKER TO
033700         WS-PEER-TICKER (WS-PEER-SCAN-IDX + 1).
033800     MOVE WS-HOLD-PEER-CORR   TO
033900         WS-PEER-CORR (WS-PEER-SCAN-IDX + 1).
034000*---------------------------------------------------------------*
034100 5950-SORT-PEERS-ASCENDING.
034200*---------------------------------------------------------------*
034300     IF WS-PEER-COUNT < 2
034400         GO TO 5950-EXIT.
034500     PERFORM 5960-ASCENDING-PASS
034600         VARYING WS-SORT-PASS-IDX FROM 1 BY 1
034700         UNTIL WS-SORT-PASS-IDX > WS-PEER-COUNT.
034800 5950-EXIT.
034900     EXIT.
035000*---------------------------------------------------------------*
035100 5960-ASCENDING-PASS.
035200*---------------------------------------------------------------*
035300     PERFORM 5970-COMPARE-ADJACENT-PEERS-ASC
035400         VARYING WS-PEER-SCAN-IDX FROM 1 BY 1
035500         UNTIL WS-PEER-SCAN-IDX > WS-PEER-COUNT - 1.
035600*---------------------------------------------------------------*
035700 5970-COMPARE-ADJACENT-PEERS-ASC.
035800*---------------------------------------------------------------*
035900     IF WS-PEER-CORR (WS-PEER-SCAN-IDX + 1) <
036000         WS-PEER-CORR (WS-PEER-SCAN-IDX)
036100         PERFORM 5930-SWAP-ADJACENT-PEERS.
