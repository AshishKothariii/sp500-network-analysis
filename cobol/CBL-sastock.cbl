000100*===============================================================*
000200* PROGRAM:     SASTOCK
000300* ORIGINAL AUTHOR: K. OSEI
000400*
000500* CALLED BY SALOAD.  ANSWERS THE DESK'S PER-TICKER QUESTIONS:
000600* LATEST CLOSE, PRICE HISTORY, TOP-K/BOTTOM-K MOVERS OVER A
000700* TRAILING WINDOW, AND MULTI-PERIOD PERFORMANCE FOR THE TARGET
000800* TICKER (7/30/90/365 TRADING DAYS).  THE MOVER RANKING REUSES
000900* THE SORT/RELEASE/RETURN IDIOM OFF THE OLD TOP-GAINERS RUN.
001000*
001100* MAINTENANCE LOG
001200* DATE      AUTHOR        REQUEST    DESCRIPTION
001300* --------- ------------  ---------  ------------------------
001400* 05/21/02  K.OSEI        SA-0051    ORIGINAL MOVERS AND          SA0051  
001500*                                    MULTI-PERIOD LOGIC.          SA0051  
001600* 09/14/03  K.OSEI        SA-0058    ADDED THE LATEST-PRICE AND   SA0058  
001700*                                    HISTORY LOOKUPS THE DESK     SA0058  
001800*                                    ASKED FOR ALONGSIDE THE      SA0058  
001900*                                    MOVERS REPORT.               SA0058  
002000* 07/30/09  D.ABARA       SA-0066    ADDED GET-STOCK-PERFORMANCE  SA0066  
002100*                                    - THE DESK WANTED THE TARGET SA0066  
002200*                                    TICKER'S OWN WINDOW RETURN   SA0066  
002300*                                    ALONGSIDE THE MOVERS, NOT    SA0066  
002400*                                    JUST THE RANKED FIELD.       SA0066  
002500* 08/04/09  D.ABARA       SA-0068    ADDED LK-HISTORY-DAYS SO     SA0068  
002600*                                    6100 TRIMS TO THE REQUESTED  SA0068  
002700*                                    WINDOW INSTEAD OF ALWAYS     SA0068  
002800*                                    HANDING BACK THE FULL TABLE. SA0068  
002900*                                    ALSO GUARDED 6300/6400 SO A  SA0068  
003000*                                    NOT-FOUND TICKER SKIPS THEM  SA0068  
003100*                                    INSTEAD OF READING A STALE   SA0068  
003200*                                    COLUMN SUBSCRIPT.            SA0068  
003300*===============================================================*
003400 IDENTIFICATION DIVISION.
003500*---------------------------------------------------------------*
003600 PROGRAM-ID.    SASTOCK.
003700 AUTHOR.        K. OSEI.
003800 INSTALLATION.  MARKET RESEARCH SYSTEMS DIVISION.
003900 DATE-WRITTEN.  05/21/02.
004000 DATE-COMPILED.
004100 SECURITY.      NON-CONFIDENTIAL.
004200*===============================================================*
004300 ENVIRONMENT DIVISION.
004400*---------------------------------------------------------------*
004500 CONFIGURATION SECTION.
004600*---------------------------------------------------------------*
004700 SOURCE-COMPUTER. IBM-3096.
004800 OBJECT-COMPUTER. IBM-3096.
004900 SPECIAL-NAMES.
005000     CLASS VALID-TICKER-CHARS IS 'A' THRU 'Z'
005100     UPSI-5 IS SA-RUN-SWITCHES.
005200*---------------------------------------------------------------*
005300 INPUT-OUTPUT SECTION.
005400*---------------------------------------------------------------*
005500 FILE-CONTROL.
005600     SELECT MOVER-SORT-FILE ASSIGN TO MVSORT.
005700*===============================================================*
005800 DATA DIVISION.
005900*---------------------------------------------------------------*
006000 FILE SECTION.
006100*---------------------------------------------------------------*
006200 SD  MOVER-SORT-FILE.
006300 01  MOVER-SORT-RECORD.
006400     05  SS-RETURN                   PIC S9(05)V9(06).
006500     05  SS-TICKER                    PIC X(08).
006600     05  FILLER                        PIC X(05).
006700*---------------------------------------------------------------*
006800 WORKING-STORAGE SECTION.
006900*---------------------------------------------------------------*
007000 01  WS-SWITCHES-SUBSCRIPTS-MISC.
007100     05  WS-TARGET-FOUND-SW           PIC X(01) VALUE 'N'.
007200         88  WS-TARGET-FOUND                  VALUE 'Y'.
007300     05  WS-SORT-EOF-SW                PIC X(01) VALUE 'N'.
007400         88  WS-SORT-EOF                      VALUE 'Y'.
007500     05  FILLER                          PIC X(05).
007600 77  WS-TARGET-COL-IDX                 PIC S9(4) COMP.
007700 77  WS-MV-TKR-IDX                      PIC S9(4) COMP.
007800 77  WS-MV-ROW-IDX                       PIC S9(4) COMP.
007900 77  WS-FIRST-WINDOW-ROW                  PIC S9(4) COMP.
008000 77  WS-HIST-ROW-IDX                       PIC S9(4) COMP.
008100 77  WS-HIST-FIRST-ROW                      PIC S9(4) COMP.
008200 77  WS-HIST-OFFSET                          PIC S9(4) COMP.
008300 77  WS-PD-DAYS-THIS-PASS                  PIC 9(03).
008400*---------------------------------------------------------------*
008500 01  WS-LATEST-PRICE-AREA.
008600     05  WS-LATEST-PRICE              PIC S9(7)V9(4).
008700     05  FILLER                         PIC X(05).
008800*---------------------------------------------------------------*
008900*    PRICE HISTORY SCRATCH AREA - OLDEST-FIRST, SIZED TO THE
009000*    FULL 365-DAY MAXIMUM, REDEFINED AS A SIGNED-EDITED VIEW
009100*    FOR THE DESK'S QUICK-LOOK DISPLAY.
009200*---------------------------------------------------------------*
009300 01  WS-HISTORY-TABLE.
009400     05  WS-HIST-CLOSE OCCURS 365 TIMES
009500             INDEXED BY WS-HIST-IDX
009600                                            PIC S9(7)V9(4).
009700 01  WS-HISTORY-TABLE-EDITED REDEFINES WS-HISTORY-TABLE.
009800     05  WS-HIST-CLOSE-EDITED OCCURS 365 TIMES
009900                                            PIC -(7)9.9(4).
010000*---------------------------------------------------------------*
010100 01  WS-MOVER-WORK-AREA.
010200     05  WS-WINDOW-SUM                PIC S9(05)V9(06).
010300     05  FILLER                         PIC X(05).
010400 01  WS-PERFORMANCE-WORK-AREA.
010500     05  WS-PERF-TOTAL-RETURN          PIC S9(05)V9(06).
010600     05  FILLER                          PIC X(05).
010700*---------------------------------------------------------------*
010800 LINKAGE SECTION.
010900 01  LK-TARGET-TICKER                 PIC X(08).
011000 01  LK-WINDOW-DAYS                    PIC S9(4) COMP.
011100 01  LK-TOP-K                           PIC S9(4) COMP.
011200 01  LK-HISTORY-DAYS                     PIC S9(4) COMP.
011300 COPY SATBL.
011400*===============================================================*
011500 PROCEDURE DIVISION USING SA-TICKER-COUNT, SA-PRICE-DAY-COUNT,
011600     SA-RETURN-DAY-COUNT, LK-TARGET-TICKER, LK-WINDOW-DAYS,
011700     LK-TOP-K, LK-HISTORY-DAYS, SA-ORDERED-TICKER-TABLE,
011800     SA-RETURNS-TABLE, SA-WIDE-PRICE-TABLE, SA-MOVER-RESULT-COUNT,
011900     SA-MOVER-RESULT-TABLE, SA-PERIOD-RESULT-TABLE.
012000*---------------------------------------------------------------*
012100 0000-MAIN-ROUTINE.
012200*---------------------------------------------------------------*
012300     PERFORM 6050-FIND-TARGET-COLUMN.
012400     IF NOT WS-TARGET-FOUND
012500         DISPLAY 'SASTOCK - TICKER NOT FOUND: ', LK-TARGET-TICKER
012600     ELSE
012700         PERFORM 6000-GET-STOCK-PRICE
012800         PERFORM 6100-GET-PRICE-HISTORY.
012900     IF LK-WINDOW-DAYS > SA-RETURN-DAY-COUNT
013000         DISPLAY 'SASTOCK - ABEND - WINDOW DAYS EXCEEDS ',
013100             'AVAILABLE RETURN ROWS'
013200         MOVE 16 TO RETURN-CODE
013300         GOBACK.
013400     PERFORM 6200-TOPK-BOTTOMK-MOVERS THRU 6200-EXIT.
013500     IF WS-TARGET-FOUND
013600         PERFORM 6300-GET-STOCK-PERFORMANCE
013700         PERFORM 6400-ANALYZE-MULTIPLE-PERIODS.
013800     GOBACK.
013900*---------------------------------------------------------------*
014000*    A3 - UNKNOWN TICKER REPORTS AS NOT-FOUND; NO COMPUTATION.
014100*---------------------------------------------------------------*
014200 6050-FIND-TARGET-COLUMN.
014300*---------------------------------------------------------------*
014400     MOVE 'N' TO WS-TARGET-FOUND-SW.
014500     SET SA-TKR-IDX TO 1.
014600     SEARCH SA-TICKER-ENTRY
014700         AT END
014800             CONTINUE
014900         WHEN OT-TICKER (SA-TKR-IDX) = LK-TARGET-TICKER
015000             SET WS-TARGET-COL-IDX TO SA-TKR-IDX
015100             SET WS-TARGET-FOUND TO TRUE.
015200*---------------------------------------------------------------*
015300 6000-GET-STOCK-PRICE.
015400*---------------------------------------------------------------*
015500*    LATEST CLOSE IS THE LAST ROW OF THE WIDE PRICE TABLE, THE
015600*    TARGET TICKER'S COLUMN.
015700*---------------------------------------------------------------*
015800     MOVE WP-CLOSE (SA-PRICE-DAY-COUNT, WS-TARGET-COL-IDX) TO
015900         WS-LATEST-PRICE.
016000*---------------------------------------------------------------*
016100 6100-GET-PRICE-HISTORY.
016200*---------------------------------------------------------------*
016300*    OLDEST-FIRST HISTORY FOR THE TARGET TICKER, TRIMMED TO THE
016400*    TRAILING LK-HISTORY-DAYS CLOSES - OR THE FULL DEPTH ON HAND
016500*    IF FEWER THAN THAT MANY ROWS EXIST YET.
016600*---------------------------------------------------------------*
016700     COMPUTE WS-HIST-FIRST-ROW =
016800         SA-PRICE-DAY-COUNT - LK-HISTORY-DAYS + 1.
016900     IF WS-HIST-FIRST-ROW < 1
017000         MOVE 1 TO WS-HIST-FIRST-ROW.
017100     COMPUTE WS-HIST-OFFSET = WS-HIST-FIRST-ROW - 1.
017200     PERFORM 6110-COPY-ONE-HISTORY-CLOSE
017300         VARYING SA-PRC-IDX FROM WS-HIST-FIRST-ROW BY 1
017400         UNTIL SA-PRC-IDX > SA-PRICE-DAY-COUNT.
017500     SET WS-HIST-IDX TO SA-PRICE-DAY-COUNT.
017600     SET WS-HIST-IDX DOWN BY WS-HIST-OFFSET.
017700     DISPLAY 'SASTOCK - ' LK-TARGET-TICKER ' LATEST HISTORY ',
017800         'CLOSE IS ', WS-HIST-CLOSE-EDITED (WS-HIST-IDX).
017900*---------------------------------------------------------------*
018000 6110-COPY-ONE-HISTORY-CLOSE.
018100*---------------------------------------------------------------*
018200     SET WS-HIST-IDX TO SA-PRC-IDX.
018300     SET WS-HIST-IDX DOWN BY WS-HIST-OFFSET.
018400     MOVE WP-CLOSE (SA-PRC-IDX, WS-TARGET-COL-IDX) TO
018500         WS-HIST-CLOSE (WS-HIST-IDX).
018600*---------------------------------------------------------------*
018700 6200-TOPK-BOTTOMK-MOVERS.
018800*---------------------------------------------------------------*
018900*    A1 - WINDOW PERFORMANCE IS THE ARITHMETIC SUM OF DAILY
019000*    PERCENT RETURNS OVER THE WINDOW, NOT COMPOUNDED.
019100*---------------------------------------------------------------*
019200     COMPUTE WS-FIRST-WINDOW-ROW =
019300         SA-RETURN-DAY-COUNT - LK-WINDOW-DAYS + 1.
019400     MOVE ZERO TO SA-MOVER-RESULT-COUNT.
019500*---------------------------------------------------------------*
019600*    A2 - TOP-K SORTS (RETURN, TICKER) DESCENDING; RANK RESTARTS
019700*    AT 1 FOR THE BOTTOM-K SECTION TOO.
019800*---------------------------------------------------------------*
019900     SORT MOVER-SORT-FILE
020000         ON DESCENDING KEY SS-RETURN
020100         ON DESCENDING KEY SS-TICKER
020200         INPUT PROCEDURE IS 6210-RELEASE-WINDOW-SUMS
020300         OUTPUT PROCEDURE IS 6240-RETURN-TOP-K-ROWS.
020400     SORT MOVER-SORT-FILE
020500         ON ASCENDING KEY SS-RETURN
020600         ON ASCENDING KEY SS-TICKER
020700         INPUT PROCEDURE IS 6210-RELEASE-WINDOW-SUMS
020800         OUTPUT PROCEDURE IS 6250-RETURN-BOTTOM-K-ROWS.
020900 6200-EXIT.
021000     EXIT.
021100*---------------------------------------------------------------*
021200 6210-RELEASE-WINDOW-SUMS SECTION.
021300*---------------------------------------------------------------*
021400     PERFORM 6220-RELEASE-ONE-TICKER-SUM
021500         VARYING WS-MV-TKR-IDX FROM 1 BY 1
021600         UNTIL WS-MV-TKR-IDX > SA-TICKER-COUNT.
021700 6210-DUMMY SECTION.
021800*---------------------------------------------------------------*
021900 6220-RELEASE-ONE-TICKER-SUM.
022000*---------------------------------------------------------------*
022100     MOVE ZERO TO WS-WINDOW-SUM.
022200     PERFORM 6230-ACCUM-ONE-WINDOW-RETURN
022300         VARYING WS-MV-ROW-IDX FROM WS-FIRST-WINDOW-ROW BY 1
022400         UNTIL WS-MV-ROW-IDX > SA-RETURN-DAY-COUNT.
022500     MOVE WS-WINDOW-SUM              TO SS-RETURN.
022600     MOVE OT-TICKER (WS-MV-TKR-IDX)   TO SS-TICKER.
022700     RELEASE MOVER-SORT-RECORD.
022800*---------------------------------------------------------------*
022900 6230-ACCUM-ONE-WINDOW-RETURN.
023000*---------------------------------------------------------------*
023100     ADD RT-RETURN (WS-MV-ROW-IDX, WS-MV-TKR-IDX) TO
023200         WS-WINDOW-SUM.
023300*---------------------------------------------------------------*
023400 6240-RETURN-TOP-K-ROWS SECTION.
023500*---------------------------------------------------------------*
023600     MOVE 'N' TO WS-SORT-EOF-SW.
023700     PERFORM 6260-RETURN-ONE-TOP-ROW THRU 6260-EXIT
023800         UNTIL WS-SORT-EOF
023900         OR SA-MOVER-RESULT-COUNT >= LK-TOP-K.
024000 6240-DUMMY SECTION.
024100*---------------------------------------------------------------*
024200 6250-RETURN-BOTTOM-K-ROWS SECTION.
024300*---------------------------------------------------------------*
024400     MOVE 'N' TO WS-SORT-EOF-SW.
024500     PERFORM 6270-RETURN-ONE-BOTTOM-ROW THRU 6270-EXIT
024600         UNTIL WS-SORT-EOF
024700         OR SA-MOVER-RESULT-COUNT >=
024800             LK-TOP-K + LK-TOP-K.
024900 6250-DUMMY SECTION.
025000*---------------------------------------------------------------*
025100 6260-RETURN-ONE-TOP-ROW.
025200*---------------------------------------------------------------*
025300     RETURN MOVER-SORT-FILE
025400         AT END
025500             SET WS-SORT-EOF TO TRUE
025600             GO TO 6260-EXIT.
025700     ADD 1 TO SA-MOVER-RESULT-COUNT.
025800     SET SA-MV-IDX TO SA-MOVER-RESULT-COUNT.
025900     MOVE SA-MOVER-RESULT-COUNT      TO MV-RANK (SA-MV-IDX).
026000     MOVE SS-TICKER                   TO MV-TICKER (SA-MV-IDX).
026100     MOVE SS-RETURN                    TO
026200         MV-TOTAL-RETURN (SA-MV-IDX).
026300 6260-EXIT.
026400     EXIT.
026500*---------------------------------------------------------------*
026600 6270-RETURN-ONE-BOTTOM-ROW.
026700*---------------------------------------------------------------*
026800     RETURN MOVER-SORT-FILE
026900         AT END
027000             SET WS-SORT-EOF TO TRUE
027100             GO TO 6270-EXIT.
027200     ADD 1 TO SA-MOVER-RESULT-COUNT.
027300     SET SA-MV-IDX TO SA-MOVER-RESULT-COUNT.
027400     COMPUTE MV-RANK (SA-MV-IDX) = SA-MOVER-RESULT-COUNT
027500         - LK-TOP-K.
027600     MOVE SS-TICKER                   TO MV-TICKER (SA-MV-IDX).
027700     MOVE SS-RETURN                    TO
027800         MV-TOTAL-RETURN (SA-MV-IDX).
027900 6270-EXIT.
028000     EXIT.
028100*---------------------------------------------------------------*
028200*    A3 - GET-STOCK-PERFORMANCE.  SUMMED PERCENT RETURN OVER THE
028300*    DESK'S WINDOW FOR THE TARGET TICKER ONLY, PLUS ITS LATEST
028400*    CLOSE FROM 6000.  THE MAIN-LINE N_DAYS-EXCEEDS-ROWS ABEND
028500*    GUARD COVERS THIS QUERY THE SAME AS IT COVERS THE MOVERS.
028600*---------------------------------------------------------------*
028700 6300-GET-STOCK-PERFORMANCE.
028800*---------------------------------------------------------------*
028900     COMPUTE WS-FIRST-WINDOW-ROW =
029000         SA-RETURN-DAY-COUNT - LK-WINDOW-DAYS + 1.
029100     MOVE ZERO TO WS-PERF-TOTAL-RETURN.
029200     PERFORM 6310-ACCUM-ONE-PERF-RETURN
029300         VARYING WS-MV-ROW-IDX FROM WS-FIRST-WINDOW-ROW BY 1
029400         UNTIL WS-MV-ROW-IDX > SA-RETURN-DAY-COUNT.
029500     DISPLAY 'SASTOCK - ' LK-TARGET-TICKER ' PERFORMANCE OVER '
029600         LK-WINDOW-DAYS ' DAYS IS ' WS-PERF-TOTAL-RETURN
029700         ' LATEST PRICE IS ' WS-LATEST-PRICE.
029800*---------------------------------------------------------------*
029900 6310-ACCUM-ONE-PERF-RETURN.
030000*---------------------------------------------------------------*
030100     ADD RT-RETURN (WS-MV-ROW-IDX, WS-TARGET-COL-IDX) TO
030200         WS-PERF-TOTAL-RETURN.
030300*---------------------------------------------------------------*
030400 6400-ANALYZE-MULTIPLE-PERIODS.
030500*---------------------------------------------------------------*
030600*    A4 - PERIODS 7/30/90/365; A PERIOD LONGER THAN THE
030700*    AVAILABLE HISTORY IS REPORTED UNAVAILABLE.
030800*---------------------------------------------------------------*
030900     SET SA-PD-IDX TO 1.
031000     MOVE 7   TO WS-PD-DAYS-THIS-PASS.
031100     PERFORM 6410-ANALYZE-ONE-PERIOD THRU 6410-EXIT.
031200     SET SA-PD-IDX TO 2.
031300     MOVE 30  TO WS-PD-DAYS-THIS-PASS.
031400     PERFORM 6410-ANALYZE-ONE-PERIOD THRU 6410-EXIT.
031500     SET SA-PD-IDX TO 3.
031600     MOVE 90  TO WS-PD-DAYS-THIS-PASS.
031700     PERFORM 6410-ANALYZE-ONE-PERIOD THRU 6410-EXIT.
031800     SET SA-PD-IDX TO 4.
031900     MOVE 365 TO WS-PD-DAYS-THIS-PASS.
032000     PERFORM 6410-ANALYZE-ONE-PERIOD THRU 6410-EXIT.
032100*---------------------------------------------------------------*
032200 6410-ANALYZE-ONE-PERIOD.
032300*---------------------------------------------------------------*
032400     MOVE WS-PD-DAYS-THIS-PASS          TO PD-DAYS (SA-PD-IDX).
032500     IF WS-PD-DAYS-THIS-PASS > SA-RETURN-DAY-COUNT
032600         SET PD-UNAVAILABLE (SA-PD-IDX) TO TRUE
032700         MOVE ZERO TO PD-TOTAL-RETURN (SA-PD-IDX)
032800         GO TO 6410-EXIT.
032900     SET PD-AVAILABLE (SA-PD-IDX) TO TRUE.
033000     COMPUTE WS-FIRST-WINDOW-ROW = SA-RETURN-DAY-COUNT
033100         - WS-PD-DAYS-THIS-PASS + 1.
033200     MOVE ZERO TO WS-WINDOW-SUM.
033300     PERFORM 6420-ACCUM-ONE-PERIOD-RETURN
033400         VARYING WS-MV-ROW-IDX FROM WS-FIRST-WINDOW-ROW BY 1
033500         UNTIL WS-MV-ROW-IDX > SA-RETURN-DAY-COUNT.
033600     MOVE WS-WINDOW-SUM TO PD-TOTAL-RETURN (SA-PD-IDX).
033700 6410-EXIT.
033800     EXIT.
033900*---------------------------------------------------------------*
034000 6420-ACCUM-ONE-PERIOD-RETURN.
034100*---------------------------------------------------------------*
034200     ADD RT-RETURN (WS-MV-ROW-IDX, WS-TARGET-COL-IDX) TO
034300         WS-WINDOW-SUM.
