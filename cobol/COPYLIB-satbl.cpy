000100*===============================================================*
000200* COPYBOOK:  SATBL  (STOCK ANALYTICS WORKING TABLES)
000300* USED BY:   SALOAD, SAPRICE, SARETCLC, SASHARPE, SACORR,
000400*            SASTOCK, SANETWRK
000500*
000600* ALL OF THE NIGHTLY RUN'S IN-MEMORY TABLES LIVE HERE SO THAT
000700* EVERY CALLED SUBPROGRAM SEES THE SAME LAYOUT.  THE CALLING
000800* PROGRAM COPIES THIS BLOCK INTO WORKING-STORAGE; EVERY CALLED
000900* SUBPROGRAM COPIES IT INTO LINKAGE SECTION AND RECEIVES IT
001000* ON THE USING PHRASE - SAME ARRANGEMENT AS COPYLIB-PORTWK WAS
001100* USED BETWEEN PORTLOAD AND PORTRPT ON THE OLD PORTFOLIO-
001200* VALUATION RUN.
001300*
001400* MAXIMUMS FOR THIS RUN: 50 TICKERS, 366 PRICE DAYS, 365 RETURN
001500* DAYS, 1225 POSSIBLE EDGES (50 CHOOSE 2).
001600*
001700* MAINTENANCE LOG
001800* DATE      AUTHOR        REQUEST    DESCRIPTION
001900* --------- ------------  ---------  ------------------------
002000* 03/14/94  R.HUANG       SA-0003    ORIGINAL TABLES - TICKER     SA0003  
002100*                                    LIST AND WIDE PRICE TABLE.   SA0003  
002200* 06/02/95  R.HUANG       SA-0009    ADDED RETURNS TABLE.         SA0009  
002300* 02/18/96  T.FARLEY      SA-0014    ADDED CORRELATION MATRIX     SA0014  
002400*                                    AND SIMILARITY RESULT AREA.  SA0014  
002500* 11/05/97  T.FARLEY      SA-0028    ADDED NETWORK EDGE TABLE     SA0028  
002600*                                    AND NEIGHBORHOOD RESULTS.    SA0028  
002700* 07/30/98  T.FARLEY      SA-0033    ADDED CONNECTED-NODE AND     SA0033  
002800*                                    HIGHLY-CONNECTED LISTS.      SA0033  
002900* 01/09/99  T.FARLEY      SA-0040    Y2K - SPLIT ROW DATES INTO   SA0040  
003000*                                    4-DIGIT YEAR PARTS.          SA0040  
003100* 05/21/02  K.OSEI        SA-0051    ADDED MULTI-PERIOD RESULT    SA0051  
003200*                                    AREA FOR STOCK ANALYZER.     SA0051  
003300* 09/14/03  K.OSEI        SA-0058    SPLIT SIMILARITY RESULT      SA0058  
003400*                                    COUNT INTO FOUR SUB-COUNTS,  SA0058  
003500*                                    ONE PER QUERY TYPE, SO THE   SA0058  
003600*                                    REPORT CAN BREAK ON EACH.    SA0058  
003700*===============================================================*
003800*---------------------------------------------------------------*
003900*    RUN PARAMETERS AND TABLE COUNTS - ALL COUNTERS ARE COMP
004000*    SO SUBSCRIPTING STAYS CHEAP ACROSS EVERY CALLED PROGRAM.
004100*---------------------------------------------------------------*
004200 01  SA-TICKER-COUNT                  PIC S9(4) COMP VALUE ZERO.
004300 01  SA-PRICE-DAY-COUNT                PIC S9(4) COMP VALUE ZERO.
004400 01  SA-RETURN-DAY-COUNT                PIC S9(4) COMP VALUE ZERO.
004500 01  SA-EDGE-COUNT                       PIC S9(4) COMP
004600                                               VALUE ZERO.
004700 01  SA-WINDOW-DAYS                       PIC S9(4) COMP
004800                                               VALUE ZERO.
004900 01  SA-TOP-K                               PIC S9(4) COMP
005000                                                 VALUE ZERO.
005100 01  SA-TARGET-TICKER-IDX                     PIC S9(4) COMP
005200                                                    VALUE ZERO.
005300 01  SA-RISK-FREE-RATE                         PIC S9V9(6)
005400                                             VALUE 0.040000.
005500 01  SA-ANNUALIZATION-FACTOR                    PIC 9(3)
005600                                             VALUE 252.
005700 01  SA-SIMILARITY-THRESHOLD-HI                  PIC S9V9(6)
005800                                             VALUE 0.700000.
005900 01  SA-SIMILARITY-THRESHOLD-LO                   PIC S9V9(6)
006000                                             VALUE -0.300000.
006100 01  SA-NETWORK-THRESHOLD                          PIC 9V9(6)
006200                                             VALUE 0.700000.
006300 01  SA-MIN-CONNECTIONS                              PIC 9(04)
006400                                             VALUE 3.
006500*---------------------------------------------------------------*
006600*    ORDERED TICKER LIST - MARKET CAP DESCENDING, UNKNOWN LAST.
006700*    THIS IS THE COLUMN ORDER OF THE WIDE PRICE TABLE AND THE
006800*    NODE ORDER OF THE CORRELATION NETWORK.
006900*---------------------------------------------------------------*
007000 01  SA-ORDERED-TICKER-TABLE.
007100     05  SA-TICKER-ENTRY OCCURS 1 TO 50 TIMES
007200             DEPENDING ON SA-TICKER-COUNT
007300             INDEXED BY SA-TKR-IDX.
007400         10  OT-TICKER                    PIC X(08).
007500         10  OT-NAME                       PIC X(40).
007600         10  OT-SECTOR                      PIC X(30).
007700         10  OT-INDUSTRY                     PIC X(30).
007800         10  OT-MARKET-CAP                    PIC 9(15).
007900         10  OT-MARKET-CAP-EDITED REDEFINES
008000                 OT-MARKET-CAP                PIC Z(14)9.
008100         10  OT-RANK                            PIC 9(04).
008200         10  FILLER                               PIC X(05).
008300*---------------------------------------------------------------*
008400*    WIDE DAILY PRICE TABLE - ONE ROW PER TRADING DATE, ONE
008500*    CLOSE PER ORDERED TICKER.  DATE ASCENDING.
008600*---------------------------------------------------------------*
008700 01  SA-WIDE-PRICE-TABLE.
008800     05  SA-PRICE-ROW OCCURS 1 TO 366 TIMES
008900             DEPENDING ON SA-PRICE-DAY-COUNT
009000             INDEXED BY SA-PRC-IDX.
009100         10  WP-DATE                       PIC X(10).
009200         10  WP-DATE-PARTS REDEFINES WP-DATE.
009300             15  WP-YYYY                       PIC 9(04).
009400             15  FILLER                          PIC X(01).
009500             15  WP-MM                            PIC 9(02).
009600             15  FILLER                             PIC X(01).
009700             15  WP-DD                               PIC 9(02).
009800         10  WP-CLOSE OCCURS 50 TIMES
009900                 INDEXED BY SA-PRC-TKR-IDX
010000                                                PIC S9(7)V9(4).
010100         10  FILLER                                PIC X(05).
010200*---------------------------------------------------------------*
010300*    DAILY PERCENT RETURNS TABLE - ONE FEWER ROW THAN THE PRICE
010400*    TABLE.  RETURN ROW R MOVES FROM PRICE ROW R TO R+1; ITS
010500*    DATE IS THE EARLIER PRICE ROW'S DATE.
010600*---------------------------------------------------------------*
010700 01  SA-RETURNS-TABLE.
010800     05  SA-RETURN-ROW OCCURS 1 TO 365 TIMES
010900             DEPENDING ON SA-RETURN-DAY-COUNT
011000             INDEXED BY SA-RET-IDX.
011100         10  RT-DATE                         PIC X(10).
011200         10  RT-DATE-PARTS REDEFINES RT-DATE.
011300             15  RT-YYYY                          PIC 9(04).
011400             15  FILLER                             PIC X(01).
011500             15  RT-MM                                PIC 9(02).
011600             15  FILLER                                PIC X(01).
011700             15  RT-DD                                  PIC 9(02).
011800         10  RT-RETURN OCCURS 50 TIMES
011900                 INDEXED BY SA-RET-TKR-IDX
012000                                                 PIC S9(5)V9(6).
012100         10  FILLER                                  PIC X(05).
012200*---------------------------------------------------------------*
012300*    PEARSON CORRELATION MATRIX OVER THE LAST SA-WINDOW-DAYS
012400*    RETURN ROWS - SQUARE, SYMMETRIC, UNIT DIAGONAL.
012500*---------------------------------------------------------------*
012600 01  SA-CORRELATION-MATRIX.
012700     05  SA-CM-ROW OCCURS 50 TIMES
012800             INDEXED BY SA-CM-ROW-IDX.
012900         10  CM-CORR OCCURS 50 TIMES
013000                 INDEXED BY SA-CM-COL-IDX
013100                                                PIC S9(1)V9(6).
013200*---------------------------------------------------------------*
013300*    DIRECTED, THRESHOLDED CORRELATION NETWORK - EDGE I TO J
013400*    EXISTS ONLY WHEN I IS THE LARGER-CAP TICKER.
013500*---------------------------------------------------------------*
013600 01  SA-NETWORK-EDGE-TABLE.
013700     05  SA-EDGE-ENTRY OCCURS 1 TO 1225 TIMES
013800             DEPENDING ON SA-EDGE-COUNT
013900             INDEXED BY SA-EDGE-IDX.
014000         10  NE-ENDPOINTS.
014100             15  NE-FROM-TICKER                  PIC X(08).
014200             15  NE-TO-TICKER                     PIC X(08).
014300         10  NE-EDGE-KEY REDEFINES NE-ENDPOINTS    PIC X(16).
014400         10  NE-WEIGHT                               PIC 9(01)
014500                                                     V9(06).
014600         10  FILLER                                   PIC X(05).
014700*---------------------------------------------------------------*
014800*    SHARPE RANKING RESULT AREA.
014900*---------------------------------------------------------------*
015000 01  SA-SHARPE-RESULT-COUNT           PIC S9(4) COMP VALUE ZERO.
015100 01  SA-SHARPE-RESULT-TABLE.
015200     05  SA-SHARPE-ENTRY OCCURS 1 TO 50 TIMES
015300             DEPENDING ON SA-SHARPE-RESULT-COUNT
015400             INDEXED BY SA-SR-IDX.
015500         10  SR-RANK                           PIC 9(04).
015600         10  SR-TICKER                          PIC X(08).
015700         10  SR-SHARPE                           PIC S9(03)
015800                                                 V9(06).
015900         10  FILLER                               PIC X(05).
016000*---------------------------------------------------------------*
016100*    TOP-K / BOTTOM-K MOVER RESULT AREA.
016200*---------------------------------------------------------------*
016300 01  SA-MOVER-RESULT-COUNT            PIC S9(4) COMP VALUE ZERO.
016400 01  SA-MOVER-RESULT-TABLE.
016500     05  SA-MOVER-ENTRY OCCURS 1 TO 50 TIMES
016600             DEPENDING ON SA-MOVER-RESULT-COUNT
016700             INDEXED BY SA-MV-IDX.
016800         10  MV-RANK                            PIC 9(04).
016900         10  MV-TICKER                           PIC X(08).
017000         10  MV-TOTAL-RETURN                      PIC S9(05)
017100                                                  V9(06).
017200         10  FILLER                                PIC X(05).
017300*---------------------------------------------------------------*
017400*    SIMILARITY QUERY RESULT AREA (TOP-K / LEAST-K / THRESHOLD).
017500*---------------------------------------------------------------*
017600 01  SA-SIMILARITY-RESULT-COUNT       PIC S9(4) COMP VALUE ZERO.
017700 01  SA-SIM-TOPK-COUNT                PIC S9(4) COMP VALUE ZERO.
017800 01  SA-SIM-LEASTK-COUNT              PIC S9(4) COMP VALUE ZERO.
017900 01  SA-SIM-HIGH-COUNT                PIC S9(4) COMP VALUE ZERO.
018000 01  SA-SIM-LOW-COUNT                 PIC S9(4) COMP VALUE ZERO.
018100 01  SA-SIMILARITY-RESULT-TABLE.
018200     05  SA-SIMILARITY-ENTRY OCCURS 1 TO 50 TIMES
018300             DEPENDING ON SA-SIMILARITY-RESULT-COUNT
018400             INDEXED BY SA-SM-IDX.
018500         10  SM-BASE-TICKER                      PIC X(08).
018600         10  SM-PEER-TICKER                       PIC X(08).
018700         10  SM-CORRELATION                        PIC S9(01)
018800                                                   V9(06).
018900         10  FILLER                                 PIC X(05).
019000*---------------------------------------------------------------*
019100*    MULTI-PERIOD PERFORMANCE RESULT AREA (7/30/90/365 DAYS).
019200*---------------------------------------------------------------*
019300 01  SA-PERIOD-RESULT-TABLE.
019400     05  SA-PERIOD-ENTRY OCCURS 4 TIMES
019500             INDEXED BY SA-PD-IDX.
019600         10  PD-DAYS                              PIC 9(03).
019700         10  PD-AVAILABLE-SW                        PIC X(01).
019800             88  PD-AVAILABLE                           VALUE
019900                                                        'Y'.
020000             88  PD-UNAVAILABLE                          VALUE
020100                                                        'N'.
020200         10  PD-TOTAL-RETURN                          PIC S9(5)
020300                                                      V9(06).
020400         10  FILLER                                    PIC X(05
020500                                                        ).
020600*---------------------------------------------------------------*
020700*    NEIGHBORHOOD QUERY RESULT AREA FOR GET-SIMILAR-STOCKS - ONE
020800*    GROUP OF ROWS PER INPUT TICKER, TAGGED WITH ITS OWN BASE
020900*    TICKER SO A MULTI-TICKER QUERY CAN BE RETURNED IN ONE PASS.
021000*---------------------------------------------------------------*
021100 01  SA-NEIGHBOR-RESULT-COUNT         PIC S9(4) COMP VALUE ZERO.
021200 01  SA-NEIGHBOR-RESULT-TABLE.
021300     05  SA-NEIGHBOR-ENTRY OCCURS 1 TO 50 TIMES
021400             DEPENDING ON SA-NEIGHBOR-RESULT-COUNT
021500             INDEXED BY SA-NB-IDX.
021600         10  NB-BASE-TICKER                        PIC X(08).
021700         10  NB-TICKER                             PIC X(08).
021800         10  NB-WEIGHT                               PIC 9(01)
021900                                                     V9(06).
022000         10  FILLER                                   PIC X(05
022100                                                       ).
022200*---------------------------------------------------------------*
022300*    COMMON-NEIGHBOR RESULT AREA FOR GET-COMMON-SIMILAR-STOCKS -
022400*    ONE UNRANKED ROW PER CANDIDATE PEER THAT SITS IN EVERY
022500*    INPUT TICKER'S NEIGHBORHOOD, CARRYING THE AVERAGE EDGE
022600*    WEIGHT ACROSS ALL THE INPUT TICKERS BEFORE THE DESCENDING
022700*    SORT IS APPLIED.
022800*---------------------------------------------------------------*
022900 01  SA-COMMON-RESULT-COUNT           PIC S9(4) COMP VALUE ZERO.
023000 01  SA-COMMON-RESULT-TABLE.
023100     05  SA-COMMON-ENTRY OCCURS 1 TO 50 TIMES
023200             DEPENDING ON SA-COMMON-RESULT-COUNT
023300             INDEXED BY SA-CM2-IDX.
023400         10  CO-TICKER                             PIC X(08).
023500         10  CO-AVG-WEIGHT                           PIC 9(01)
023600                                                     V9(06).
023700         10  FILLER                                   PIC X(05).
023800*---------------------------------------------------------------*
023900*    CONNECTED-SUBGRAPH AND HIGHLY-CONNECTED RESULT AREAS.
024000*---------------------------------------------------------------*
024100 01  SA-CONNECTED-COUNT                PIC S9(4) COMP VALUE ZERO.
024200 01  SA-CONNECTED-LIST.
024300     05  SA-CONNECTED-ENTRY OCCURS 1 TO 50 TIMES
024400             DEPENDING ON SA-CONNECTED-COUNT
024500             INDEXED BY SA-CN-IDX
024600                                                  PIC X(08).
024700 01  SA-AVERAGE-DEGREE                  PIC S9(03)V9(06)
024800                                         VALUE ZERO.
024900 01  SA-HIGHCONN-COUNT                   PIC S9(4) COMP
025000                                          VALUE ZERO.
025100 01  SA-HIGHCONN-LIST.
025200     05  SA-HIGHCONN-ENTRY OCCURS 1 TO 50 TIMES
025300             DEPENDING ON SA-HIGHCONN-COUNT
025400             INDEXED BY SA-HC-IDX.
025500         10  HC-TICKER                              PIC X(08).
025600         10  HC-TOTAL-CONN                            PIC 9(04).
025700         10  FILLER                                    PIC X(05
025800                                                        ).
