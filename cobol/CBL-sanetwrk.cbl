000100*===============================================================*
000200* PROGRAM:     SANETWRK
000300* ORIGINAL AUTHOR: T. FARLEY
000400*
000500* CALLED BY SALOAD.  BUILDS THE DIRECTED, THRESHOLDED CORRELATION
000600* NETWORK FROM THE CORRELATION MATRIX - AN EDGE RUNS FROM THE
000700* LARGER-CAP TICKER TO THE SMALLER-CAP TICKER WHENEVER THE
000800* ABSOLUTE CORRELATION CLEARS THE THRESHOLD - THEN DERIVES THE
000900* CONNECTED SUBGRAPH, AVERAGE DEGREE, AND THE HIGHLY-CONNECTED
001000* TICKER LIST THE DESK WATCHES FOR CONCENTRATION RISK.
001100*
001200* MAINTENANCE LOG
001300* DATE      AUTHOR        REQUEST    DESCRIPTION
001400* --------- ------------  ---------  ------------------------
001500* 11/05/97  T.FARLEY      SA-0028    ORIGINAL EDGE-LIST AND       SA0028  
001600*                                    CONNECTIVITY LOGIC.          SA0028  
001700* 07/30/98  T.FARLEY      SA-0033    ADDED THE HIGHLY-CONNECTED   SA0033  
001800*                                    LIST AND AVERAGE-DEGREE      SA0033  
001900*                                    STATISTIC THE RISK DESK      SA0033  
002000*                                    ASKED FOR.                   SA0033  
002100*===============================================================*
002200 IDENTIFICATION DIVISION.
002300*---------------------------------------------------------------*
002400 PROGRAM-ID.    SANETWRK.
002500 AUTHOR.        T. FARLEY.
002600 INSTALLATION.  MARKET RESEARCH SYSTEMS DIVISION.
002700 DATE-WRITTEN.  11/05/97.
002800 DATE-COMPILED.
002900 SECURITY.      NON-CONFIDENTIAL.
003000*===============================================================*
003100 ENVIRONMENT DIVISION.
003200*---------------------------------------------------------------*
003300 CONFIGURATION SECTION.
003400*---------------------------------------------------------------*
003500 SOURCE-COMPUTER. IBM-3096.
003600 OBJECT-COMPUTER. IBM-3096.
003700 SPECIAL-NAMES.
003800     CLASS VALID-TICKER-CHARS IS 'A' THRU 'Z'
003900     UPSI-3 IS SA-RUN-SWITCHES.
004000*===============================================================*
004100 DATA DIVISION.
004200*---------------------------------------------------------------*
004300 WORKING-STORAGE SECTION.
004400*---------------------------------------------------------------*
004500 01  WS-SWITCHES-SUBSCRIPTS-MISC.
004600     05  FILLER                          PIC X(05).
004700 77  WS-FROM-TKR-IDX                   PIC S9(4) COMP.
004800 77  WS-TO-TKR-IDX                      PIC S9(4) COMP.
004900 77  WS-SCAN-TKR-IDX                     PIC S9(4) COMP.
005000 77  WS-CONN-SCAN-IDX                     PIC S9(4) COMP.
005100*---------------------------------------------------------------*
005200 01  WS-ABS-CORR-AREA.
005300     05  WS-ABS-CORRELATION            PIC 9(1)V9(06).
005400     05  FILLER                           PIC X(05).
005500*---------------------------------------------------------------*
005600*    PER-TICKER TOTAL-CONNECTION DEGREE, BUILT UP AS THE EDGE
005700*    LIST IS WALKED.  REDEFINED AS AN EDITED VIEW FOR THE
005800*    RISK DESK'S QUICK-LOOK TRACE DISPLAY.
005900*---------------------------------------------------------------*
006000 01  WS-DEGREE-TABLE.
006100     05  WS-DEGREE-ENTRY OCCURS 50 TIMES
006200             INDEXED BY WS-DG-IDX
006300                                            PIC 9(04).
006400 01  WS-DEGREE-TABLE-EDITED REDEFINES WS-DEGREE-TABLE.
006500     05  WS-DEGREE-EDITED OCCURS 50 TIMES
006600                                            PIC ZZZ9.
006700*---------------------------------------------------------------*
006800 01  WS-SORT-SWAPPED-SW                PIC X(01).
006900 77  WS-SORT-SCAN-IDX                  PIC S9(4) COMP.
007000 77  WS-SORT-PASS-IDX                   PIC S9(4) COMP.
007100 01  WS-HIGHCONN-HOLD-AREA.
007200     05  WS-HOLD-HC-TICKER            PIC X(08).
007300     05  WS-HOLD-HC-TOTAL-CONN         PIC 9(04).
007400     05  FILLER                          PIC X(05).
007500*---------------------------------------------------------------*
007600*    WORK AREAS FOR N2 - GET-SIMILAR-STOCKS.  ONE QUERY TICKER
007700*    IS RESOLVED AT A TIME INTO A SCRATCH NEIGHBOR CANDIDATE
007800*    TABLE, SORTED DESCENDING BY WEIGHT, THEN TRIMMED TO THE
007900*    TOP N BEFORE IT IS APPENDED TO THE LINKAGE RESULT AREA.
008000*---------------------------------------------------------------*
008100 77  WS-QT-IDX                        PIC S9(4) COMP.
008200 77  WS-QT-SCAN-IDX                    PIC S9(4) COMP.
008300 01  WS-QT-FOUND-SW                   PIC X(01).
008400     88  WS-QT-FOUND                       VALUE 'Y'.
008500 77  WS-EDGE-SCAN-IDX                  PIC S9(4) COMP.
008600 77  WS-NBC-COUNT                       PIC S9(4) COMP VALUE ZERO.
008700 01  WS-NBC-TABLE.
008800     05  WS-NBC-ENTRY OCCURS 49 TIMES
008900             INDEXED BY WS-NBC-IDX.
009000         10  WS-NBC-TICKER                     PIC X(08).
009100         10  WS-NBC-WEIGHT                      PIC 9(01)
009200                                                 V9(06).
009300         10  FILLER                               PIC X(05).
009400 77  WS-NBC-PASS-IDX                   PIC S9(4) COMP.
009500 77  WS-NBC-SCAN-IDX                    PIC S9(4) COMP.
009600 77  WS-NBC-COPY-LIMIT                   PIC S9(4) COMP.
009700 01  WS-NBC-HOLD-AREA.
009800     05  WS-HOLD-NBC-TICKER            PIC X(08).
009900     05  WS-HOLD-NBC-WEIGHT             PIC 9(01)V9(06).
010000     05  FILLER                           PIC X(05).
010100*---------------------------------------------------------------*
010200*    WORK AREAS SHARED BY N2 AND N3 - A DIRECT-EDGE LOOKUP
010300*    BETWEEN ANY TWO TICKER CODES, REGARDLESS OF WHICH END IS
010400*    THE LARGER-CAP TICKER ON THE DIRECTED EDGE.
010500*---------------------------------------------------------------*
010600 01  WS-EDGE-TICKER-A                 PIC X(08).
010700 01  WS-EDGE-TICKER-B                  PIC X(08).
010800 01  WS-EDGE-FOUND-SW                   PIC X(01).
010900     88  WS-EDGE-FOUND                       VALUE 'Y'.
011000 01  WS-EDGE-WEIGHT-FOUND                PIC 9(01)V9(06).
011100*---------------------------------------------------------------*
011200*    WORK AREAS FOR N3 - GET-COMMON-SIMILAR-STOCKS.  EVERY
011300*    TICKER ON THE ORDERED LIST IS A CANDIDATE; IT QUALIFIES
011400*    ONLY IF A DIRECT EDGE CONNECTS IT TO EVERY QUERY TICKER.
011500*---------------------------------------------------------------*
011600 77  WS-CAND-IDX                       PIC S9(4) COMP.
011700 77  WS-COM-QT-IDX                      PIC S9(4) COMP.
011800 01  WS-COM-QUALIFY-SW                   PIC X(01).
011900     88  WS-COM-QUALIFIES                     VALUE 'Y'.
012000 01  WS-COM-SUM-WEIGHT                    PIC 9(03)V9(06).
012100 77  WS-COM-PASS-IDX                       PIC S9(4) COMP.
012200 77  WS-COM-SCAN-IDX                        PIC S9(4) COMP.
012300 01  WS-COMMON-HOLD-AREA.
012400     05  WS-HOLD-CO-TICKER              PIC X(08).
012500     05  WS-HOLD-CO-AVG-WEIGHT           PIC 9(01)V9(06).
012600     05  FILLER                            PIC X(05).
012700*---------------------------------------------------------------*
012800 LINKAGE SECTION.
012900 01  LK-THRESHOLD                     PIC 9V9(06).
013000 01  LK-MIN-CONNECTIONS                PIC 9(04).
013100 01  LK-QUERY-TICKER-COUNT             PIC S9(4) COMP.
013200 01  LK-QUERY-TICKER-LIST.
013300     05  LK-QUERY-TICKER-ENTRY OCCURS 1 TO 10 TIMES
013400             DEPENDING ON LK-QUERY-TICKER-COUNT
013500             INDEXED BY LK-QT-IDX
013600                                            PIC X(08).
013700 01  LK-NEIGHBOR-TOP-N                 PIC S9(4) COMP.
013800 COPY SATBL.
013900*===============================================================*
014000 PROCEDURE DIVISION USING SA-TICKER-COUNT, LK-THRESHOLD,
014100     LK-MIN-CONNECTIONS, SA-ORDERED-TICKER-TABLE,
014200     SA-CORRELATION-MATRIX, SA-EDGE-COUNT, SA-NETWORK-EDGE-TABLE,
014300     SA-CONNECTED-COUNT, SA-CONNECTED-LIST, SA-AVERAGE-DEGREE,
014400     SA-HIGHCONN-COUNT, SA-HIGHCONN-LIST, LK-QUERY-TICKER-COUNT,
014500     LK-QUERY-TICKER-LIST, LK-NEIGHBOR-TOP-N,
014600     SA-NEIGHBOR-RESULT-COUNT, SA-NEIGHBOR-RESULT-TABLE,
014700     SA-COMMON-RESULT-COUNT, SA-COMMON-RESULT-TABLE.
014800*---------------------------------------------------------------*
014900 0000-MAIN-ROUTINE.
015000*---------------------------------------------------------------*
015100     PERFORM 7000-BUILD-EDGE-LIST THRU 7000-EXIT.
015200     PERFORM 7100-GET-SIMILAR-STOCKS THRU 7100-EXIT.
015300     PERFORM 7200-GET-COMMON-SIMILAR-STOCKS THRU 7200-EXIT.
015400     PERFORM 7400-BUILD-CONNECTED-SUBGRAPH.
015500     PERFORM 7500-COMPUTE-AVERAGE-DEGREE.
015600     PERFORM 7600-BUILD-HIGHLY-CONNECTED-LIST.
015700     GOBACK.
015800*---------------------------------------------------------------*
015900 7000-BUILD-EDGE-LIST.
016000*---------------------------------------------------------------*
016100*    N1 - FOR EVERY ORDERED PAIR I < J (I THE LARGER-CAP
016200*    TICKER), AN EDGE EXISTS WHEN THE ABSOLUTE CORRELATION IS
016300*    STRICTLY GREATER THAN THE THRESHOLD.  WEIGHT = |CORR|.
016400*---------------------------------------------------------------*
016500     MOVE ZERO TO SA-EDGE-COUNT.
016600     PERFORM 7010-ZERO-ONE-DEGREE
016700         VARYING WS-SCAN-TKR-IDX FROM 1 BY 1
016800         UNTIL WS-SCAN-TKR-IDX > SA-TICKER-COUNT.
016900     IF SA-TICKER-COUNT < 2
017000         GO TO 7000-EXIT.
017100     PERFORM 7020-SCAN-ONE-FROM-TICKER
017200         VARYING WS-FROM-TKR-IDX FROM 1 BY 1
017300         UNTIL WS-FROM-TKR-IDX > SA-TICKER-COUNT - 1.
017400     SET WS-DG-IDX TO 1.
017500     DISPLAY 'SANETWRK - LARGEST-CAP TICKER DEGREE IS ',
017600         WS-DEGREE-EDITED (WS-DG-IDX).
017700 7000-EXIT.
017800     EXIT.
017900*---------------------------------------------------------------*
018000 7010-ZERO-ONE-DEGREE.
018100*---------------------------------------------------------------*
018200     SET WS-DG-IDX TO WS-SCAN-TKR-IDX.
018300     MOVE ZERO TO WS-DEGREE-ENTRY (WS-DG-IDX).
018400*---------------------------------------------------------------*
018500 7020-SCAN-ONE-FROM-TICKER.
018600*---------------------------------------------------------------*
018700     PERFORM 7030-TEST-ONE-EDGE-CANDIDATE
018800         VARYING WS-TO-TKR-IDX FROM WS-FROM-TKR-IDX + 1 BY 1
018900         UNTIL WS-TO-TKR-IDX > SA-TICKER-COUNT.
019000*---------------------------------------------------------------*
019100 7030-TEST-ONE-EDGE-CANDIDATE.
019200*---------------------------------------------------------------*
019300     IF CM-CORR (WS-FROM-TKR-IDX, WS-TO-TKR-IDX) < ZERO
019400         COMPUTE WS-ABS-CORRELATION =
019500             ZERO - CM-CORR (WS-FROM-TKR-IDX, WS-TO-TKR-IDX)
019600     ELSE
019700         MOVE CM-CORR (WS-FROM-TKR-IDX, WS-TO-TKR-IDX) TO
019800             WS-ABS-CORRELATION.
019900     IF WS-ABS-CORRELATION > LK-THRESHOLD
020000         PERFORM 7040-ADD-ONE-EDGE.
020100*---------------------------------------------------------------*
020200 7040-ADD-ONE-EDGE.
020300*---------------------------------------------------------------*
020400     ADD 1 TO SA-EDGE-COUNT.
020500     SET SA-EDGE-IDX TO SA-EDGE-COUNT.
020600     MOVE OT-TICKER (WS-FROM-TKR-IDX) TO
020700         NE-FROM-TICKER (SA-EDGE-IDX).
020800     MOVE OT-TICKER (WS-TO-TKR-IDX)    TO
020900         NE-TO-TICKER (SA-EDGE-IDX).
021000     MOVE WS-ABS-CORRELATION             TO
021100         NE-WEIGHT (SA-EDGE-IDX).
021200     SET WS-DG-IDX TO WS-FROM-TKR-IDX.
021300     ADD 1 TO WS-DEGREE-ENTRY (WS-DG-IDX).
021400     SET WS-DG-IDX TO WS-TO-TKR-IDX.
021500     ADD 1 TO WS-DEGREE-ENTRY (WS-DG-IDX).
021600*---------------------------------------------------------------*
021700 7100-GET-SIMILAR-STOCKS.
021800*---------------------------------------------------------------*
021900*    N2 - FOR EACH QUERY TICKER, THE UNION OF ITS OUTGOING AND
022000*    INCOMING EDGES, EACH PEER ONCE, RANKED BY WEIGHT DESCENDING,
022100*    TOP N RETURNED.  AN UNKNOWN QUERY TICKER CONTRIBUTES NO
022200*    ROWS TO THE RESULT AREA.
022300*---------------------------------------------------------------*
022400     MOVE ZERO TO SA-NEIGHBOR-RESULT-COUNT.
022500     IF LK-QUERY-TICKER-COUNT = ZERO
022600         GO TO 7100-EXIT.
022700     PERFORM 7110-BUILD-ONE-NEIGHBORHOOD THRU 7110-EXIT
022800         VARYING WS-QT-IDX FROM 1 BY 1
022900         UNTIL WS-QT-IDX > LK-QUERY-TICKER-COUNT.
023000     IF SA-NEIGHBOR-RESULT-COUNT > ZERO
023100         SET SA-NB-IDX TO 1
023200         DISPLAY 'SANETWRK - SIMILAR STOCKS FOR ',
023300             NB-BASE-TICKER (SA-NB-IDX), ' TOP PEER IS ',
023400             NB-TICKER (SA-NB-IDX).
023500 7100-EXIT.
023600     EXIT.
023700*---------------------------------------------------------------*
023800 7110-BUILD-ONE-NEIGHBORHOOD.
023900*---------------------------------------------------------------*
024000     PERFORM 7115-FIND-QUERY-TICKER.
024100     IF NOT WS-QT-FOUND
024200         GO TO 7110-EXIT.
024300     MOVE ZERO TO WS-NBC-COUNT.
024400     PERFORM 7120-SCAN-ONE-EDGE-FOR-NEIGHBOR
024500         VARYING WS-EDGE-SCAN-IDX FROM 1 BY 1
024600         UNTIL WS-EDGE-SCAN-IDX > SA-EDGE-COUNT.
024700     IF WS-NBC-COUNT = ZERO
024800         GO TO 7110-EXIT.
024900     PERFORM 7140-SORT-NEIGHBORHOOD-DESCENDING THRU 7140-EXIT.
025000     PERFORM 7145-COPY-TOP-N-NEIGHBORS.
025100 7110-EXIT.
025200     EXIT.
025300*---------------------------------------------------------------*
025400 7115-FIND-QUERY-TICKER.
025500*---------------------------------------------------------------*
025600     MOVE 'N' TO WS-QT-FOUND-SW.
025700     PERFORM 7116-TEST-ONE-ORDERED-TICKER
025800         VARYING WS-QT-SCAN-IDX FROM 1 BY 1
025900         UNTIL WS-QT-SCAN-IDX > SA-TICKER-COUNT
026000         OR WS-QT-FOUND.
026100*---------------------------------------------------------------*
026200 7116-TEST-ONE-ORDERED-TICKER.
026300*---------------------------------------------------------------*
026400     IF OT-TICKER (WS-QT-SCAN-IDX) =
026500         LK-QUERY-TICKER-ENTRY (WS-QT-IDX)
026600         MOVE 'Y' TO WS-QT-FOUND-SW.
026700*---------------------------------------------------------------*
026800 7120-SCAN-ONE-EDGE-FOR-NEIGHBOR.
026900*---------------------------------------------------------------*
027000     IF NE-FROM-TICKER (WS-EDGE-SCAN-IDX) =
027100         LK-QUERY-TICKER-ENTRY (WS-QT-IDX)
027200         ADD 1 TO WS-NBC-COUNT
027300         SET WS-NBC-IDX TO WS-NBC-COUNT
027400         MOVE NE-TO-TICKER (WS-EDGE-SCAN-IDX) TO
027500             WS-NBC-TICKER (WS-NBC-IDX)
027600         MOVE NE-WEIGHT (WS-EDGE-SCAN-IDX)     TO
027700             WS-NBC-WEIGHT (WS-NBC-IDX)
027800     ELSE
027900         IF NE-TO-TICKER (WS-EDGE-SCAN-IDX) =
028000             LK-QUERY-TICKER-ENTRY (WS-QT-IDX)
028100             ADD 1 TO WS-NBC-COUNT
028200             SET WS-NBC-IDX TO WS-NBC-COUNT
028300             MOVE NE-FROM-TICKER (WS-EDGE-SCAN-IDX) TO
028400                 WS-NBC-TICKER (WS-NBC-IDX)
028500             MOVE NE-WEIGHT (WS-EDGE-SCAN-IDX)        TO
028600                 WS-NBC-WEIGHT (WS-NBC-IDX).
028700*---------------------------------------------------------------*
028800 7140-SORT-NEIGHBORHOOD-DESCENDING.
028900*---------------------------------------------------------------*
029000     IF WS-NBC-COUNT < 2
029100         GO TO 7140-EXIT.
029200     PERFORM 7150-NEIGHBOR-DESCENDING-PASS
029300         VARYING WS-NBC-PASS-IDX FROM 1 BY 1
029400         UNTIL WS-NBC-PASS-IDX > WS-NBC-COUNT.
029500 7140-EXIT.
029600     EXIT.
029700*---------------------------------------------------------------*
029800 7150-NEIGHBOR-DESCENDING-PASS.
029900*---------------------------------------------------------------*
030000     PERFORM 7155-COMPARE-ADJACENT-NEIGHBOR
030100         VARYING WS-NBC-SCAN-IDX FROM 1 BY 1
030200         UNTIL WS-NBC-SCAN-IDX > WS-NBC-COUNT - 1.
030300*---------------------------------------------------------------*
030400 7155-COMPARE-ADJACENT-NEIGHBOR.
030500*---------------------------------------------------------------*
030600     SET WS-NBC-IDX TO WS-NBC-SCAN-IDX.
030700     IF WS-NBC-WEIGHT (WS-NBC-IDX + 1) > WS-NBC-WEIGHT (WS-NBC-IDX)
030800         PERFORM 7156-SWAP-ADJACENT-NEIGHBOR.
030900*---------------------------------------------------------------*
031000 7156-SWAP-ADJACENT-NEIGHBOR.
031100*---------------------------------------------------------------*
031200     MOVE WS-NBC-ENTRY (WS-NBC-IDX)      TO WS-NBC-HOLD-AREA.
031300     MOVE WS-NBC-ENTRY (WS-NBC-IDX + 1)   TO
031400         WS-NBC-ENTRY (WS-NBC-IDX).
031500     MOVE WS-HOLD-NBC-TICKER TO WS-NBC-TICKER (WS-NBC-IDX + 1).
031600     MOVE WS-HOLD-NBC-WEIGHT TO WS-NBC-WEIGHT (WS-NBC-IDX + 1).
031700*---------------------------------------------------------------*
031800 7145-COPY-TOP-N-NEIGHBORS.
031900*---------------------------------------------------------------*
032000     MOVE WS-NBC-COUNT TO WS-NBC-COPY-LIMIT.
032100     IF WS-NBC-COPY-LIMIT > LK-NEIGHBOR-TOP-N
032200         MOVE LK-NEIGHBOR-TOP-N TO WS-NBC-COPY-LIMIT.
032300     PERFORM 7146-COPY-ONE-NEIGHBOR
032400         VARYING WS-NBC-IDX FROM 1 BY 1
032500         UNTIL WS-NBC-IDX > WS-NBC-COPY-LIMIT
032600         OR SA-NEIGHBOR-RESULT-COUNT NOT < 50.
032700*---------------------------------------------------------------*
032800 7146-COPY-ONE-NEIGHBOR.
032900*---------------------------------------------------------------*
033000     ADD 1 TO SA-NEIGHBOR-RESULT-COUNT.
033100     SET SA-NB-IDX TO SA-NEIGHBOR-RESULT-COUNT.
033200     MOVE LK-QUERY-TICKER-ENTRY (WS-QT-IDX) TO
033300         NB-BASE-TICKER (SA-NB-IDX).
033400     MOVE WS-NBC-TICKER (WS-NBC-IDX)          TO
033500         NB-TICKER (SA-NB-IDX).
033600     MOVE WS-NBC-WEIGHT (WS-NBC-IDX)           TO
033700         NB-WEIGHT (SA-NB-IDX).
033800*---------------------------------------------------------------*
033900 7200-GET-COMMON-SIMILAR-STOCKS.
034000*---------------------------------------------------------------*
034100*    N3 - A CANDIDATE PEER QUALIFIES ONLY WHEN A DIRECT EDGE
034200*    CONNECTS IT TO EVERY TICKER IN THE QUERY LIST; ITS AVERAGE
034300*    STRENGTH IS THE MEAN OF THOSE DIRECT EDGE WEIGHTS.  RANKED
034400*    DESCENDING, TOP N RETURNED.
034500*---------------------------------------------------------------*
034600     MOVE ZERO TO SA-COMMON-RESULT-COUNT.
034700     IF LK-QUERY-TICKER-COUNT = ZERO
034800         GO TO 7200-EXIT.
034900     PERFORM 7210-TEST-ONE-CANDIDATE
035000         VARYING WS-CAND-IDX FROM 1 BY 1
035100         UNTIL WS-CAND-IDX > SA-TICKER-COUNT.
035200     PERFORM 7250-SORT-COMMON-DESCENDING THRU 7250-EXIT.
035300     PERFORM 7270-TRIM-COMMON-TO-TOP-N.
035400     IF SA-COMMON-RESULT-COUNT > ZERO
035500         SET SA-CM2-IDX TO 1
035600         DISPLAY 'SANETWRK - COMMON SIMILAR TOP PEER IS ',
035700             CO-TICKER (SA-CM2-IDX).
035800 7200-EXIT.
035900     EXIT.
036000*---------------------------------------------------------------*
036100 7210-TEST-ONE-CANDIDATE.
036200*---------------------------------------------------------------*
036300     MOVE ZERO TO WS-COM-SUM-WEIGHT.
036400     MOVE 'Y' TO WS-COM-QUALIFY-SW.
036500     PERFORM 7220-TEST-ONE-QUERY-TICKER THRU 7220-EXIT
036600         VARYING WS-COM-QT-IDX FROM 1 BY 1
036700         UNTIL WS-COM-QT-IDX > LK-QUERY-TICKER-COUNT
036800         OR NOT WS-COM-QUALIFIES.
036900     IF WS-COM-QUALIFIES
037000         PERFORM 7230-ADD-ONE-COMMON-RESULT.
037100*---------------------------------------------------------------*
037200 7220-TEST-ONE-QUERY-TICKER.
037300*---------------------------------------------------------------*
037400     IF OT-TICKER (WS-CAND-IDX) =
037500         LK-QUERY-TICKER-ENTRY (WS-COM-QT-IDX)
037600         MOVE 'N' TO WS-COM-QUALIFY-SW
037700         GO TO 7220-EXIT.
037800     PERFORM 7225-FIND-EDGE-WEIGHT.
037900     IF WS-EDGE-FOUND
038000         ADD WS-EDGE-WEIGHT-FOUND TO WS-COM-SUM-WEIGHT
038100     ELSE
038200         MOVE 'N' TO WS-COM-QUALIFY-SW.
038300 7220-EXIT.
038400     EXIT.
038500*---------------------------------------------------------------*
038600 7225-FIND-EDGE-WEIGHT.
038700*---------------------------------------------------------------*
038800     MOVE 'N' TO WS-EDGE-FOUND-SW.
038900     MOVE OT-TICKER (WS-CAND-IDX) TO WS-EDGE-TICKER-A.
039000     MOVE LK-QUERY-TICKER-ENTRY (WS-COM-QT-IDX) TO
039100         WS-EDGE-TICKER-B.
039200     PERFORM 7226-SCAN-ONE-EDGE-FOR-WEIGHT
039300         VARYING WS-EDGE-SCAN-IDX FROM 1 BY 1
039400         UNTIL WS-EDGE-SCAN-IDX > SA-EDGE-COUNT
039500         OR WS-EDGE-FOUND.
039600*---------------------------------------------------------------*
039700 7226-SCAN-ONE-EDGE-FOR-WEIGHT.
039800*---------------------------------------------------------------*
039900     IF (NE-FROM-TICKER (WS-EDGE-SCAN-IDX) = WS-EDGE-TICKER-A
040000         AND NE-TO-TICKER (WS-EDGE-SCAN-IDX) = WS-EDGE-TICKER-B)
040100         OR (NE-FROM-TICKER (WS-EDGE-SCAN-IDX) = WS-EDGE-TICKER-B
040200         AND NE-TO-TICKER (WS-EDGE-SCAN-IDX) = WS-EDGE-TICKER-A)
040300         MOVE 'Y' TO WS-EDGE-FOUND-SW
040400         MOVE NE-WEIGHT (WS-EDGE-SCAN-IDX) TO
040500             WS-EDGE-WEIGHT-FOUND.
040600*---------------------------------------------------------------*
040700 7230-ADD-ONE-COMMON-RESULT.
040800*---------------------------------------------------------------*
040900     ADD 1 TO SA-COMMON-RESULT-COUNT.
041000     SET SA-CM2-IDX TO SA-COMMON-RESULT-COUNT.
041100     MOVE OT-TICKER (WS-CAND-IDX) TO CO-TICKER (SA-CM2-IDX).
041200     COMPUTE CO-AVG-WEIGHT (SA-CM2-IDX) ROUNDED =
041300         WS-COM-SUM-WEIGHT / LK-QUERY-TICKER-COUNT.
041400*---------------------------------------------------------------*
041500 7250-SORT-COMMON-DESCENDING.
041600*---------------------------------------------------------------*
041700     IF SA-COMMON-RESULT-COUNT < 2
041800         GO TO 7250-EXIT.
041900     PERFORM 7260-COMMON-DESCENDING-PASS
042000         VARYING WS-COM-PASS-IDX FROM 1 BY 1
042100         UNTIL WS-COM-PASS-IDX > SA-COMMON-RESULT-COUNT.
042200 7250-EXIT.
042300     EXIT.
042400*---------------------------------------------------------------*
042500 7260-COMMON-DESCENDING-PASS.
042600*---------------------------------------------------------------*
042700     PERFORM 7265-COMPARE-ADJACENT-COMMON
042800         VARYING WS-COM-SCAN-IDX FROM 1 BY 1
042900         UNTIL WS-COM-SCAN-IDX > SA-COMMON-RESULT-COUNT - 1.
043000*---------------------------------------------------------------*
043100 7265-COMPARE-ADJACENT-COMMON.
043200*---------------------------------------------------------------*
043300     SET SA-CM2-IDX TO WS-COM-SCAN-IDX.
043400     IF CO-AVG-WEIGHT (SA-CM2-IDX + 1) > CO-AVG-WEIGHT (SA-CM2-IDX)
043500         PERFORM 7266-SWAP-ADJACENT-COMMON.
043600*---------------------------------------------------------------*
043700 7266-SWAP-ADJACENT-COMMON.
043800*---------------------------------------------------------------*
043900     MOVE SA-COMMON-ENTRY (SA-CM2-IDX)     TO WS-COMMON-HOLD-AREA.
044000     MOVE SA-COMMON-ENTRY (SA-CM2-IDX + 1)  TO
044100         SA-COMMON-ENTRY (SA-CM2-IDX).
044200     MOVE WS-HOLD-CO-TICKER     TO CO-TICKER (SA-CM2-IDX + 1).
044300     MOVE WS-HOLD-CO-AVG-WEIGHT TO CO-AVG-WEIGHT (SA-CM2-IDX + 1).
044400*---------------------------------------------------------------*
044500 7270-TRIM-COMMON-TO-TOP-N.
044600*---------------------------------------------------------------*
044700     IF SA-COMMON-RESULT-COUNT > LK-NEIGHBOR-TOP-N
044800         MOVE LK-NEIGHBOR-TOP-N TO SA-COMMON-RESULT-COUNT.
044900*---------------------------------------------------------------*
045000 7400-BUILD-CONNECTED-SUBGRAPH.
045100*---------------------------------------------------------------*
045200*    V1 - A CONNECTED NODE IS ANY TICKER INCIDENT TO AT LEAST
045300*    ONE EDGE.
045400*---------------------------------------------------------------*
045500     MOVE ZERO TO SA-CONNECTED-COUNT.
045600     PERFORM 7410-TEST-ONE-NODE-CONNECTED
045700         VARYING WS-CONN-SCAN-IDX FROM 1 BY 1
045800         UNTIL WS-CONN-SCAN-IDX > SA-TICKER-COUNT.
045900*---------------------------------------------------------------*
046000 7410-TEST-ONE-NODE-CONNECTED.
046100*---------------------------------------------------------------*
046200     SET WS-DG-IDX TO WS-CONN-SCAN-IDX.
046300     IF WS-DEGREE-ENTRY (WS-DG-IDX) > ZERO
046400         ADD 1 TO SA-CONNECTED-COUNT
046500         SET SA-CN-IDX TO SA-CONNECTED-COUNT
046600         MOVE OT-TICKER (WS-CONN-SCAN-IDX) TO
046700             SA-CONNECTED-ENTRY (SA-CN-IDX).
046800*---------------------------------------------------------------*
046900 7500-COMPUTE-AVERAGE-DEGREE.
047000*---------------------------------------------------------------*
047100*    V2 - AVERAGE DEGREE = (2 X EDGES) / CONNECTED NODES.
047200*---------------------------------------------------------------*
047300     IF SA-CONNECTED-COUNT = ZERO
047400         MOVE ZERO TO SA-AVERAGE-DEGREE
047500     ELSE
047600         COMPUTE SA-AVERAGE-DEGREE ROUNDED =
047700             (SA-EDGE-COUNT * 2) / SA-CONNECTED-COUNT.
047800*---------------------------------------------------------------*
047900 7600-BUILD-HIGHLY-CONNECTED-LIST.
048000*---------------------------------------------------------------*
048100*    V3 - HIGHLY CONNECTED = TOTAL DEGREE >= THE MINIMUM,
048200*    SORTED DESCENDING BY TOTAL CONNECTIONS.
048300*---------------------------------------------------------------*
048400     MOVE ZERO TO SA-HIGHCONN-COUNT.
048500     PERFORM 7610-TEST-ONE-NODE-HIGHCONN
048600         VARYING WS-CONN-SCAN-IDX FROM 1 BY 1
048700         UNTIL WS-CONN-SCAN-IDX > SA-TICKER-COUNT.
048800     PERFORM 7650-SORT-HIGHCONN-DESCENDING THRU 7650-EXIT.
048900*---------------------------------------------------------------*
049000 7610-TEST-ONE-NODE-HIGHCONN.
049100*---------------------------------------------------------------*
049200     SET WS-DG-IDX TO WS-CONN-SCAN-IDX.
049300     IF WS-DEGREE-ENTRY (WS-DG-IDX) >= LK-MIN-CONNECTIONS
049400         ADD 1 TO SA-HIGHCONN-COUNT
049500         SET SA-HC-IDX TO SA-HIGHCONN-COUNT
049600         MOVE OT-TICKER (WS-CONN-SCAN-IDX) TO
049700             HC-TICKER (SA-HC-IDX)
049800         MOVE WS-DEGREE-ENTRY (WS-DG-IDX)    TO
049900             HC-TOTAL-CONN (SA-HC-IDX).
050000*---------------------------------------------------------------*
050100 7650-SORT-HIGHCONN-DESCENDING.
050200*---------------------------------------------------------------*
050300     IF SA-HIGHCONN-COUNT < 2
050400         GO TO 7650-EXIT.
050500     PERFORM 7660-DESCENDING-PASS
050600         VARYING WS-SORT-PASS-IDX FROM 1 BY 1
050700         UNTIL WS-SORT-PASS-IDX > SA-HIGHCONN-COUNT.
050800 7650-EXIT.
050900     EXIT.
051000*---------------------------------------------------------------*
051100 7660-DESCENDING-PASS.
051200*---------------------------------------------------------------*
051300     PERFORM 7670-COMPARE-ADJACENT-HIGHCONN
051400         VARYING WS-SORT-SCAN-IDX FROM 1 BY 1
051500         UNTIL WS-SORT-SCAN-IDX > SA-HIGHCONN-COUNT - 1.
051600*---------------------------------------------------------------*
051700 7670-COMPARE-ADJACENT-HIGHCONN.
051800*---------------------------------------------------------------*
051900     SET SA-HC-IDX TO WS-SORT-SCAN-IDX.
052000     IF HC-TOTAL-CONN (SA-HC-IDX + 1) > HC-TOTAL-CONN (SA-HC-IDX)
052100         PERFORM 7680-SWAP-ADJACENT-HIGHCONN.
052200*---------------------------------------------------------------*
052300 7680-SWAP-ADJACENT-HIGHCONN.
052400*---------------------------------------------------------------*
052500     MOVE SA-HIGHCONN-ENTRY (SA-HC-IDX)     TO
052600         WS-HIGHCONN-HOLD-AREA.
052700     MOVE SA-HIGHCONN-ENTRY (SA-HC-IDX + 1)  TO
052800         SA-HIGHCONN-ENTRY (SA-HC-IDX).
052900     MOVE WS-HOLD-HC-TICKER     TO HC-TICKER (SA-HC-IDX + 1).
053000     MOVE WS-HOLD-HC-TOTAL-CONN TO HC-TOTAL-CONN (SA-HC-IDX + 1).
