000100*===============================================================*
000200* PROGRAM:     SALOAD
000300* ORIGINAL AUTHOR: R. HUANG
000400*
000500* THIS IS THE NIGHTLY DRIVER FOR THE S&P STOCK ANALYTICS RUN.
000600* IT LOADS THE COMPANY MASTER, BUILDS THE MARKET-CAP-DESCENDING
000700* TICKER ORDER, THEN CALLS EACH ANALYSIS SUBPROGRAM IN TURN AND
000800* PRINTS ITS RESULTS TO THE ANALYSIS REPORT.  ALL OF THE RUN'S
000900* WORKING TABLES LIVE IN SATBL AND ARE PASSED DOWN THE CALL
001000* CHAIN ON THE USING PHRASE - NO SUBPROGRAM OWNS ITS OWN COPY.
001100*
001200* MAINTENANCE LOG
001300* DATE      AUTHOR        REQUEST    DESCRIPTION
001400* --------- ------------  ---------  ------------------------
001500* 03/11/94  R.HUANG       SA-0001    ORIGINAL DRIVER - COMPANY    SA0001  
001600*                                    LOAD AND TICKER ORDERING.    SA0001  
001700* 06/02/95  R.HUANG       SA-0009    ADDED CALLS TO SAPRICE AND   SA0009  
001800*                                    SARETCLC, REPORT SECTION 2.  SA0009  
001900* 02/18/96  T.FARLEY      SA-0014    ADDED SASHARPE AND SACORR    SA0014  
002000*                                    CALLS, REPORT SECTIONS 3,5.  SA0014  
002100* 11/05/97  T.FARLEY      SA-0028    ADDED SASTOCK AND SANETWRK   SA0028  
002200*                                    CALLS, REPORT SECTIONS 4,6,  SA0028  
002300*                                    AND THE EDGE-FILE OUTPUT.    SA0028  
002400* 01/09/99  T.FARLEY      SA-0040    Y2K - RUN DATE NOW ACCEPTED  SA0040  
002500*                                    AS FULL CCYYMMDD, HEADING    SA0040  
002600*                                    LINE EDITED TO SHOW CCYY.    SA0040  
002700* 05/21/02  K.OSEI        SA-0051    ADDED MULTI-PERIOD CALL FOR  SA0051  
002800*                                    THE DEFAULT TARGET TICKER.   SA0051  
002900* 07/30/09  D.ABARA       SA-0066    PRINTED THE MULTI-PERIOD     SA0066  
003000*                                    RESULT TABLE SASTOCK WAS     SA0066  
003100*                                    ALREADY BUILDING - SECTION 4 SA0066  
003200*                                    NOW CARRIES IT AS A          SA0066  
003300*                                    SUB-SECTION.  ALSO FIXED THE SA0066  
003400*                                    LAST-DATE FIELD ON SECTION 2 SA0066  
003500*                                    TO POINT AT THE LAST RETURN  SA0066  
003600*                                    ROW, NOT THE LAST PRICE ROW. SA0066  
003700* 08/04/09  D.ABARA       SA-0068    ADDED WS-PRICE-HISTORY-DAYS  SA0068  
003800*                                    AND PASS IT TO SASTOCK - THE SA0068  
003900*                                    HISTORY LOOKUP HAD NO LENGTH SA0068  
004000*                                    LIMIT OF ITS OWN BEFORE THIS.SA0068  
004100*===============================================================*
004200 IDENTIFICATION DIVISION.
004300*---------------------------------------------------------------*
004400 PROGRAM-ID.    SALOAD.
004500 AUTHOR.        R. HUANG.
004600 INSTALLATION.  MARKET RESEARCH SYSTEMS DIVISION.
004700 DATE-WRITTEN.  03/11/94.
004800 DATE-COMPILED.
004900 SECURITY.      NON-CONFIDENTIAL.
005000*===============================================================*
005100 ENVIRONMENT DIVISION.
005200*---------------------------------------------------------------*
005300 CONFIGURATION SECTION.
005400*---------------------------------------------------------------*
005500 SOURCE-COMPUTER. IBM-3096.
005600 OBJECT-COMPUTER. IBM-3096.
005700 SPECIAL-NAMES.
005800     C01 IS TOP-OF-FORM
005900     CLASS VALID-TICKER-CHARS IS 'A' THRU 'Z'
006000     UPSI-0 IS SA-RUN-SWITCHES.
006100*---------------------------------------------------------------*
006200 INPUT-OUTPUT SECTION.
006300*---------------------------------------------------------------*
006400 FILE-CONTROL.
006500     SELECT COMPANY-INFO-FILE ASSIGN TO CIDD
006600         FILE STATUS IS CI-FILE-STATUS.
006700     SELECT ANALYSIS-REPORT-FILE ASSIGN TO RPTDD.
006800     SELECT EDGE-FILE ASSIGN TO EDGDD
006900         FILE STATUS IS EDG-FILE-STATUS.
007000*===============================================================*
007100 DATA DIVISION.
007200*---------------------------------------------------------------*
007300 FILE SECTION.
007400*---------------------------------------------------------------*
007500 FD  COMPANY-INFO-FILE
007600      DATA RECORD IS COMPANY-INFO-RECORD.
007700      COPY SACI.
007800*---------------------------------------------------------------*
007900 FD  ANALYSIS-REPORT-FILE RECORDING MODE F.
008000 01  ANALYSIS-REPORT-RECORD.
008100     05  ANALYSIS-REPORT-TEXT         PIC X(127).
008200     05  FILLER                        PIC X(05).
008300*---------------------------------------------------------------*
008400 FD  EDGE-FILE
008500      DATA RECORD IS NETWORK-EDGE-RECORD.
008600      COPY SANE.
008700*---------------------------------------------------------------*
008800 WORKING-STORAGE SECTION.
008900*---------------------------------------------------------------*
009000 01  WS-SWITCHES-SUBSCRIPTS-MISC.
009100     05  CI-FILE-STATUS              PIC 99.
009200         88  CI-FILE-OK                     VALUE 00.
009300         88  CI-EOF                          VALUE 10.
009400     05  EDG-FILE-STATUS              PIC 99.
009500         88  EDG-FILE-OK                      VALUE 00.
009600     05  EOF-SWITCH                    PIC X(01) VALUE 'N'.
009700         88  EOF                                VALUE 'Y'.
009800     05  FILLER                          PIC X(05).
009900 77  WS-SORT-PASS-IDX                 PIC S9(4) COMP.
010000 77  WS-SORT-SCAN-IDX                  PIC S9(4) COMP.
010100 77  WS-BOTTOM-START-IDX                PIC S9(4) COMP.
010200 77  WS-SORT-SWAPPED-SW                  PIC X(01).
010300     88  WS-SWAP-MADE                          VALUE 'Y'.
010400 01  WS-SORT-HOLD-AREA.
010500     05  WS-HOLD-TICKER               PIC X(08).
010600     05  WS-HOLD-NAME                  PIC X(40).
010700     05  WS-HOLD-SECTOR                 PIC X(30).
010800     05  WS-HOLD-INDUSTRY                 PIC X(30).
010900     05  WS-HOLD-MARKET-CAP                PIC 9(15).
011000     05  WS-HOLD-RANK                        PIC 9(04).
011100     05  FILLER                                PIC X(05).
011200*---------------------------------------------------------------*
011300 01  ERROR-DISPLAY-LINE.
011400     05  FILLER  PIC X(23) VALUE ' *** ERROR DURING FILE '.
011500     05  DL-ERROR-REASON             PIC X(07) VALUE SPACE.
011600     05  FILLER  PIC X(18) VALUE ' FILE STATUS IS : '.
011700     05  DL-FILE-STATUS              PIC 99.
011800     05  FILLER  PIC X(05) VALUE ' *** '.
011900*---------------------------------------------------------------*
012000 01  WS-RUN-PARAMETERS.
012100     05  WS-TARGET-TICKER            PIC X(08) VALUE 'AAPL'.
012200     05  WS-MOVERS-WINDOW-DAYS        PIC S9(4) COMP VALUE 30.
012300     05  WS-PRICE-HISTORY-DAYS         PIC S9(4) COMP VALUE 90.
012400     05  WS-MOVERS-TOP-K               PIC S9(4) COMP VALUE 10.
012500     05  WS-SHARPE-TOP-K                PIC S9(4) COMP VALUE 10.
012600     05  WS-SIMILARITY-TOP-K             PIC S9(4) COMP VALUE 5.
012700     05  WS-QUERY-TICKER-COUNT             PIC S9(4) COMP
012800                                            VALUE 2.
012900     05  WS-QUERY-TICKER-LIST.
013000         10  WS-QUERY-TICKER-ENTRY OCCURS 2 TIMES
013100                                              PIC X(08).
013200     05  WS-NEIGHBOR-TOP-N                  PIC S9(4) COMP
013300                                             VALUE 5.
013400     05  FILLER                            PIC X(05).
013500 01  WS-RUN-DATE                     PIC 9(06).
013600 01  WS-RUN-DATE-PARTS REDEFINES WS-RUN-DATE.
013700     05  WS-RUN-YY                    PIC 9(02).
013800     05  WS-RUN-MM                    PIC 9(02).
013900     05  WS-RUN-DD                    PIC 9(02).
014000 01  WS-RUN-CCYY-MM-DD.
014100     05  WS-RUN-CCYY-HI                PIC 9(02).
014200     05  WS-RUN-CCYY-LO                PIC 9(02).
014300     05  FILLER                        PIC X(01) VALUE '-'.
014400     05  WS-RUN-CCYY-MM                PIC 9(02).
014500     05  FILLER                         PIC X(01) VALUE '-'.
014600     05  WS-RUN-CCYY-DD                 PIC 9(02).
014700*---------------------------------------------------------------*
014800 01  WS-PRINTER-CONTROL-FIELDS.
014900     05  LINE-SPACEING               PIC 9       VALUE 1.
015000     05  LINE-COUNT                  PIC 99      VALUE 66.
015100     05  LINES-ON-PAGE                PIC 99     VALUE 55.
015200     05  PAGE-COUNT                    PIC 999   VALUE 1.
015300     05  FILLER                          PIC X(05).
015400*---------------------------------------------------------------*
015500     COPY SATBL.
015600     COPY SAFMT.
015700*===============================================================*
015800 PROCEDURE DIVISION.
015900*---------------------------------------------------------------*
016000 0000-MAIN-ROUTINE.
016100*---------------------------------------------------------------*
016200     IF UPSI-0 IS ON
016300         DISPLAY 'SALOAD - VERBOSE TRACE REQUESTED BY OPERATOR'.
016400     PERFORM 1000-LOAD-COMPANY-MASTER THRU 1000-EXIT.
016500     PERFORM 1100-BUILD-ORDERED-TICKERS.
016600     PERFORM 1900-OPEN-REPORT-AND-EDGE-FILES.
016700     PERFORM 8100-PRINT-COMPANY-SUMMARY.
016800     CALL 'SAPRICE' USING SA-TICKER-COUNT, SA-PRICE-DAY-COUNT,
016900         SA-ORDERED-TICKER-TABLE, SA-WIDE-PRICE-TABLE.
017000     CALL 'SARETCLC' USING SA-TICKER-COUNT, SA-PRICE-DAY-COUNT,
017100         SA-RETURN-DAY-COUNT, SA-WIDE-PRICE-TABLE,
017200         SA-RETURNS-TABLE.
017300     PERFORM 8200-PRINT-RETURNS-SUMMARY.
017400     CALL 'SASHARPE' USING SA-TICKER-COUNT, SA-RETURN-DAY-COUNT,
017500         WS-SHARPE-TOP-K, SA-RISK-FREE-RATE,
017600         SA-ANNUALIZATION-FACTOR, SA-ORDERED-TICKER-TABLE,
017700         SA-RETURNS-TABLE, SA-SHARPE-RESULT-COUNT,
017800         SA-SHARPE-RESULT-TABLE.
017900     PERFORM 8300-PRINT-SHARPE-RANKING.
018000     MOVE WS-MOVERS-WINDOW-DAYS  TO SA-WINDOW-DAYS.
018100     CALL 'SASTOCK' USING SA-TICKER-COUNT, SA-PRICE-DAY-COUNT,
018200         SA-RETURN-DAY-COUNT,
018300         WS-TARGET-TICKER, WS-MOVERS-WINDOW-DAYS,
018400         WS-MOVERS-TOP-K, WS-PRICE-HISTORY-DAYS,
018500         SA-ORDERED-TICKER-TABLE,
018600         SA-RETURNS-TABLE, SA-WIDE-PRICE-TABLE,
018700         SA-MOVER-RESULT-COUNT, SA-MOVER-RESULT-TABLE,
018800         SA-PERIOD-RESULT-TABLE.
018900     PERFORM 8400-PRINT-MOVERS.
019000     MOVE SA-RETURN-DAY-COUNT    TO SA-WINDOW-DAYS.
019100     CALL 'SACORR' USING SA-TICKER-COUNT, SA-RETURN-DAY-COUNT,
019200         SA-WINDOW-DAYS, WS-TARGET-TICKER, WS-SIMILARITY-TOP-K,
019300         SA-SIMILARITY-THRESHOLD-HI, SA-SIMILARITY-THRESHOLD-LO,
019400         SA-ORDERED-TICKER-TABLE, SA-RETURNS-TABLE,
019500         SA-CORRELATION-MATRIX, SA-SIMILARITY-RESULT-COUNT,
019600         SA-SIM-TOPK-COUNT, SA-SIM-LEASTK-COUNT,
019700         SA-SIM-HIGH-COUNT, SA-SIM-LOW-COUNT,
019800         SA-SIMILARITY-RESULT-TABLE.
019900     PERFORM 8500-PRINT-SIMILARITY.
020000     MOVE WS-TARGET-TICKER TO WS-QUERY-TICKER-ENTRY (1).
020100     MOVE 'MSFT'           TO WS-QUERY-TICKER-ENTRY (2).
020200     CALL 'SANETWRK' USING SA-TICKER-COUNT,
020300         SA-NETWORK-THRESHOLD, SA-MIN-CONNECTIONS,
020400         SA-ORDERED-TICKER-TABLE, SA-CORRELATION-MATRIX,
020500         SA-EDGE-COUNT, SA-NETWORK-EDGE-TABLE,
020600         SA-CONNECTED-COUNT, SA-CONNECTED-LIST,
020700         SA-AVERAGE-DEGREE, SA-HIGHCONN-COUNT,
020800         SA-HIGHCONN-LIST, WS-QUERY-TICKER-COUNT,
020900         WS-QUERY-TICKER-LIST, WS-NEIGHBOR-TOP-N,
021000         SA-NEIGHBOR-RESULT-COUNT, SA-NEIGHBOR-RESULT-TABLE,
021100         SA-COMMON-RESULT-COUNT, SA-COMMON-RESULT-TABLE.
021200     PERFORM 8600-PRINT-NETWORK.
021300     PERFORM 1950-CLOSE-REPORT-AND-EDGE-FILES.
021400     GOBACK.
021500*---------------------------------------------------------------*
021600 1000-LOAD-COMPANY-MASTER.
021700*---------------------------------------------------------------*
021800     MOVE ZERO TO SA-TICKER-COUNT.
021900     OPEN INPUT COMPANY-INFO-FILE.
022000     IF NOT CI-FILE-OK
022100         MOVE 'OPEN'              TO DL-ERROR-REASON
022200         PERFORM 9900-INVALID-FILE-STATUS
022300         GO TO 1000-EXIT.
022400     PERFORM 1010-READ-COMPANY-RECORD.
022500     PERFORM 1020-STORE-COMPANY-RECORD
022600         UNTIL CI-EOF.
022700     CLOSE COMPANY-INFO-FILE.
022800 1000-EXIT.
022900     EXIT.
023000*---------------------------------------------------------------*
023100 1010-READ-COMPANY-RECORD.
023200*---------------------------------------------------------------*
023300     READ COMPANY-INFO-FILE.
023400     IF CI-EOF
023500         NEXT SENTENCE
023600     ELSE
023700         IF NOT CI-FILE-OK
023800             MOVE 'READ'          TO DL-ERROR-REASON
023900             PERFORM 9900-INVALID-FILE-STATUS.
024000*---------------------------------------------------------------*
024100 1020-STORE-COMPANY-RECORD.
024200*---------------------------------------------------------------*
024300     IF CI-TICKER (1:1) NOT VALID-TICKER-CHARS
024400         MOVE 'TICKER'            TO DL-ERROR-REASON
024500         DISPLAY ERROR-DISPLAY-LINE
024600         DISPLAY '     SUSPECT TICKER IS: ' CI-TICKER.
024700     ADD 1 TO SA-TICKER-COUNT.
024800     MOVE CI-TICKER     TO OT-TICKER (SA-TICKER-COUNT).
024900     MOVE CI-NAME       TO OT-NAME (SA-TICKER-COUNT).
025000     MOVE CI-SECTOR     TO OT-SECTOR (SA-TICKER-COUNT).
025100     MOVE CI-INDUSTRY   TO OT-INDUSTRY (SA-TICKER-COUNT).
025200     MOVE CI-MARKET-CAP TO OT-MARKET-CAP (SA-TICKER-COUNT).
025300     PERFORM 1010-READ-COMPANY-RECORD.
025400*---------------------------------------------------------------*
025500 1100-BUILD-ORDERED-TICKERS.
025600*---------------------------------------------------------------*
025700*    EXCHANGE SORT OF THE TICKER TABLE, MARKET CAP DESCENDING,
025800*    ZERO (UNKNOWN) MARKET CAP ALWAYS LAST - BUSINESS RULE D1.
025900*---------------------------------------------------------------*
026000     IF SA-TICKER-COUNT < 2
026100         GO TO 1150-ASSIGN-RANKS.
026200     PERFORM 1110-EXCHANGE-SORT-PASS
026300         VARYING WS-SORT-PASS-IDX FROM 1 BY 1
026400         UNTIL WS-SORT-PASS-IDX > SA-TICKER-COUNT.
026500 1150-ASSIGN-RANKS.
026600     PERFORM 1160-ASSIGN-ONE-RANK
026700         VARYING SA-TKR-IDX FROM 1 BY 1
026800         UNTIL SA-TKR-IDX > SA-TICKER-COUNT.
026900*---------------------------------------------------------------*
027000 1110-EXCHANGE-SORT-PASS.
027100*---------------------------------------------------------------*
027200     MOVE 'N' TO WS-SORT-SWAPPED-SW.
027300     PERFORM 1120-COMPARE-ADJACENT-TICKERS
027400         VARYING WS-SORT-SCAN-IDX FROM 1 BY 1
027500         UNTIL WS-SORT-SCAN-IDX > SA-TICKER-COUNT - 1.
027600*---------------------------------------------------------------*
027700 1120-COMPARE-ADJACENT-TICKERS.
027800*---------------------------------------------------------------*
027900*    A ZERO (UNKNOWN) MARKET CAP ALWAYS SORTS TO THE BOTTOM.
028000*---------------------------------------------------------------*
028100     IF OT-MARKET-CAP (WS-SORT-SCAN-IDX) = ZERO
028200         AND OT-MARKET-CAP (WS-SORT-SCAN-IDX + 1) NOT = ZERO
028300         PERFORM 1130-SWAP-ADJACENT-TICKERS
028400         MOVE 'Y' TO WS-SORT-SWAPPED-SW
028500     ELSE
028600         IF OT-MARKET-CAP (WS-SORT-SCAN-IDX) NOT = ZERO
028700             AND OT-MARKET-CAP (WS-SORT-SCAN-IDX + 1) >
028800                 OT-MARKET-CAP (WS-SORT-SCAN-IDX)
028900             PERFORM 1130-SWAP-ADJACENT-TICKERS
029000             MOVE 'Y' TO WS-SORT-SWAPPED-SW.
029100*---------------------------------------------------------------*
029200 1130-SWAP-ADJACENT-TICKERS.
029300*---------------------------------------------------------------*
029400     MOVE SA-TICKER-ENTRY (WS-SORT-SCAN-IDX)     TO
029500         WS-SORT-HOLD-AREA.
029600     MOVE SA-TICKER-ENTRY (WS-SORT-SCAN-IDX + 1) TO
029700         SA-TICKER-ENTRY (WS-SORT-SCAN-IDX).
029800     MOVE WS-HOLD-TICKER       TO OT-TICKER (WS-SORT-SCAN-IDX
029900         + 1).
030000     MOVE WS-HOLD-NAME         TO OT-NAME (WS-SORT-SCAN-IDX + 1).
030100     MOVE WS-HOLD-SECTOR       TO OT-SECTOR (WS-SORT-SCAN-IDX
030200         + 1).
030300     MOVE WS-HOLD-INDUSTRY     TO OT-INDUSTRY (WS-SORT-SCAN-IDX
030400         + 1).
030500     MOVE WS-HOLD-MARKET-CAP   TO OT-MARKET-CAP (WS-SORT-SCAN-
030600         IDX + 1).
030700*---------------------------------------------------------------*
030800 1160-ASSIGN-ONE-RANK.
030900*---------------------------------------------------------------*
031000     MOVE SA-TKR-IDX TO OT-RANK (SA-TKR-IDX).
031100*---------------------------------------------------------------*
031200 1900-OPEN-REPORT-AND-EDGE-FILES.
031300*---------------------------------------------------------------*
031400     OPEN OUTPUT ANALYSIS-REPORT-FILE.
031500     OPEN OUTPUT EDGE-FILE.
031600     IF NOT EDG-FILE-OK
031700         MOVE 'OPEN'              TO DL-ERROR-REASON
031800         PERFORM 9900-INVALID-FILE-STATUS.
031900     ACCEPT WS-RUN-DATE FROM DATE.
032000     PERFORM 1960-WINDOW-RUN-DATE-CENTURY.
032100     MOVE WS-RUN-CCYY-MM-DD      TO PG-RUN-DATE.
032200*---------------------------------------------------------------*
032300 1950-CLOSE-REPORT-AND-EDGE-FILES.
032400*---------------------------------------------------------------*
032500     CLOSE ANALYSIS-REPORT-FILE.
032600     CLOSE EDGE-FILE.
032700*---------------------------------------------------------------*
032800 1960-WINDOW-RUN-DATE-CENTURY.
032900*---------------------------------------------------------------*
033000*    Y2K WINDOWING - YEARS 50-99 ARE 19XX, YEARS 00-49 ARE 20XX.
033100*---------------------------------------------------------------*
033200     IF WS-RUN-YY < 50
033300         MOVE 20 TO WS-RUN-CCYY-HI
033400     ELSE
033500         MOVE 19 TO WS-RUN-CCYY-HI.
033600     MOVE WS-RUN-YY               TO WS-RUN-CCYY-LO.
033700     MOVE WS-RUN-MM                TO WS-RUN-CCYY-MM.
033800     MOVE WS-RUN-DD                 TO WS-RUN-CCYY-DD.
033900*---------------------------------------------------------------*
034000 8100-PRINT-COMPANY-SUMMARY.
034100*---------------------------------------------------------------*
034200     MOVE 'COMPANY LOAD SUMMARY'   TO PG-TITLE.
034300     PERFORM 9100-PRINT-PAGE-HEADING.
034400     MOVE SA-TICKER-COUNT          TO PR1-COMPANY-COUNT.
034500     MOVE PR1-COUNT-LINE           TO ANALYSIS-REPORT-RECORD.
034600     PERFORM 9200-WRITE-REPORT-LINE.
034700     MOVE PR1-HEADER-LINE          TO ANALYSIS-REPORT-RECORD.
034800     PERFORM 9200-WRITE-REPORT-LINE.
034900     PERFORM 8110-PRINT-ONE-COMPANY-LINE
035000         VARYING SA-TKR-IDX FROM 1 BY 1
035100         UNTIL SA-TKR-IDX > SA-TICKER-COUNT.
035200*---------------------------------------------------------------*
035300 8110-PRINT-ONE-COMPANY-LINE.
035400*---------------------------------------------------------------*
035500     MOVE OT-RANK (SA-TKR-IDX)       TO PR1-RANK.
035600     MOVE OT-TICKER (SA-TKR-IDX)      TO PR1-TICKER.
035700     MOVE OT-MARKET-CAP (SA-TKR-IDX)   TO PR1-MARKET-CAP.
035800     MOVE PR1-DETAIL-LINE              TO
035900         ANALYSIS-REPORT-RECORD.
036000     PERFORM 9200-WRITE-REPORT-LINE.
036100*---------------------------------------------------------------*
036200 8200-PRINT-RETURNS-SUMMARY.
036300*---------------------------------------------------------------*
036400     MOVE 'RETURNS SUMMARY'        TO PG-TITLE.
036500     PERFORM 9100-PRINT-PAGE-HEADING.
036600     MOVE SA-RETURN-DAY-COUNT      TO PR2-RETURN-DAY-COUNT.
036700     MOVE WP-DATE (1)               TO PR2-FIRST-DATE.
036800     MOVE RT-DATE (SA-RETURN-DAY-COUNT) TO PR2-LAST-DATE.
036900     MOVE PR2-SUMMARY-LINE          TO ANALYSIS-REPORT-RECORD.
037000     PERFORM 9200-WRITE-REPORT-LINE.
037100*---------------------------------------------------------------*
037200 8300-PRINT-SHARPE-RANKING.
037300*---------------------------------------------------------------*
037400     MOVE 'SHARPE RANKING'         TO PG-TITLE.
037500     PERFORM 9100-PRINT-PAGE-HEADING.
037600     MOVE PR3-HEADER-LINE           TO ANALYSIS-REPORT-RECORD.
037700     PERFORM 9200-WRITE-REPORT-LINE.
037800     PERFORM 8310-PRINT-ONE-SHARPE-LINE
037900         VARYING SA-SR-IDX FROM 1 BY 1
038000         UNTIL SA-SR-IDX > SA-SHARPE-RESULT-COUNT.
038100     MOVE SA-SHARPE-RESULT-COUNT     TO PR3-TICKER-COUNT.
038200     MOVE PR3-TRAILER-LINE            TO
038300         ANALYSIS-REPORT-RECORD.
038400     PERFORM 9200-WRITE-REPORT-LINE.
038500*---------------------------------------------------------------*
038600 8310-PRINT-ONE-SHARPE-LINE.
038700*---------------------------------------------------------------*
038800     MOVE SR-RANK (SA-SR-IDX)        TO PR3-RANK.
038900     MOVE SR-TICKER (SA-SR-IDX)       TO PR3-TICKER.
039000     MOVE SR-SHARPE (SA-SR-IDX)        TO PR3-SHARPE.
039100     MOVE PR3-DETAIL-LINE               TO
039200         ANALYSIS-REPORT-RECORD.
039300     PERFORM 9200-WRITE-REPORT-LINE.
039400*---------------------------------------------------------------*
039500 8400-PRINT-MOVERS.
039600*---------------------------------------------------------------*
039700     MOVE 'TOP/BOTTOM MOVERS'      TO PG-TITLE.
039800     PERFORM 9100-PRINT-PAGE-HEADING.
039900     MOVE 'TOP MOVERS'              TO PR4-SECTION-LIT.
040000     MOVE PR4-SECTION-LINE           TO ANALYSIS-REPORT-RECORD.
040100     PERFORM 9200-WRITE-REPORT-LINE.
040200     MOVE PR4-HEADER-LINE             TO
040300         ANALYSIS-REPORT-RECORD.
040400     PERFORM 9200-WRITE-REPORT-LINE.
040500     PERFORM 8410-PRINT-ONE-MOVER-LINE
040600         VARYING SA-MV-IDX FROM 1 BY 1
040700         UNTIL SA-MV-IDX > WS-MOVERS-TOP-K
040800         OR SA-MV-IDX > SA-MOVER-RESULT-COUNT.
040900     MOVE 'BOTTOM MOVERS'            TO PR4-SECTION-LIT.
041000     MOVE PR4-SECTION-LINE            TO
041100         ANALYSIS-REPORT-RECORD.
041200     PERFORM 9200-WRITE-REPORT-LINE.
041300     MOVE PR4-HEADER-LINE              TO
041400         ANALYSIS-REPORT-RECORD.
041500     PERFORM 9200-WRITE-REPORT-LINE.
041600     COMPUTE WS-BOTTOM-START-IDX = WS-MOVERS-TOP-K + 1.
041700     PERFORM 8410-PRINT-ONE-MOVER-LINE
041800         VARYING SA-MV-IDX FROM WS-BOTTOM-START-IDX BY 1
041900         UNTIL SA-MV-IDX > SA-MOVER-RESULT-COUNT.
042000     MOVE WS-MOVERS-WINDOW-DAYS        TO PR4-WINDOW-DAYS.
042100     MOVE WS-MOVERS-TOP-K                TO PR4-TOP-K.
042200     MOVE PR4-TRAILER-LINE                 TO
042300         ANALYSIS-REPORT-RECORD.
042400     PERFORM 9200-WRITE-REPORT-LINE.
042500     MOVE 'MULTI-PERIOD PERFORMANCE'         TO PR4B-SECTION-LIT.
042600     MOVE PR4B-SECTION-LINE                    TO
042700         ANALYSIS-REPORT-RECORD.
042800     PERFORM 9200-WRITE-REPORT-LINE.
042900     MOVE PR4B-HEADER-LINE                       TO
043000         ANALYSIS-REPORT-RECORD.
043100     PERFORM 9200-WRITE-REPORT-LINE.
043200     PERFORM 8420-PRINT-ONE-PERIOD-LINE
043300         VARYING SA-PD-IDX FROM 1 BY 1
043400         UNTIL SA-PD-IDX > 4.
043500*---------------------------------------------------------------*
043600 8410-PRINT-ONE-MOVER-LINE.
043700*---------------------------------------------------------------*
043800     MOVE MV-RANK (SA-MV-IDX)          TO PR4-RANK.
043900     MOVE MV-TICKER (SA-MV-IDX)         TO PR4-TICKER.
044000     MOVE MV-TOTAL-RETURN (SA-MV-IDX)    TO PR4-TOTAL-RETURN.
044100     MOVE PR4-DETAIL-LINE                  TO
044200         ANALYSIS-REPORT-RECORD.
044300     PERFORM 9200-WRITE-REPORT-LINE.
044400*---------------------------------------------------------------*
044500 8420-PRINT-ONE-PERIOD-LINE.
044600*---------------------------------------------------------------*
044700     MOVE PD-DAYS (SA-PD-IDX)             TO PR4B-DAYS.
044800     MOVE PD-TOTAL-RETURN (SA-PD-IDX)      TO PR4B-TOTAL-RETURN.
044900     IF PD-AVAILABLE (SA-PD-IDX)
045000         MOVE 'YES' TO PR4B-AVAILABLE
045100     ELSE
045200         MOVE 'NO'  TO PR4B-AVAILABLE.
045300     MOVE PR4B-DETAIL-LINE                  TO
045400         ANALYSIS-REPORT-RECORD.
045500     PERFORM 9200-WRITE-REPORT-LINE.
045600*---------------------------------------------------------------*
045700 8500-PRINT-SIMILARITY.
045800*---------------------------------------------------------------*
045900     MOVE 'SIMILARITY'              TO PG-TITLE.
046000     PERFORM 9100-PRINT-PAGE-HEADING.
046100     MOVE 1                          TO SA-SM-IDX.
046200     MOVE 'TOP-K PEERS'               TO PR5-SECTION-LIT.
046300     MOVE PR5-SECTION-LINE             TO
046400         ANALYSIS-REPORT-RECORD.
046500     PERFORM 9200-WRITE-REPORT-LINE.
046600     MOVE PR5-HEADER-LINE              TO
046700         ANALYSIS-REPORT-RECORD.
046800     PERFORM 9200-WRITE-REPORT-LINE.
046900     PERFORM 8510-PRINT-ONE-SIMILARITY-LINE
047000         SA-SIM-TOPK-COUNT TIMES.
047100     MOVE 'LEAST-K PEERS'              TO PR5-SECTION-LIT.
047200     MOVE PR5-SECTION-LINE               TO
047300         ANALYSIS-REPORT-RECORD.
047400     PERFORM 9200-WRITE-REPORT-LINE.
047500     MOVE PR5-HEADER-LINE                 TO
047600         ANALYSIS-REPORT-RECORD.
047700     PERFORM 9200-WRITE-REPORT-LINE.
047800     PERFORM 8510-PRINT-ONE-SIMILARITY-LINE
047900         SA-SIM-LEASTK-COUNT TIMES.
048000     MOVE 'PEERS >= THRESHOLD'           TO PR5-SECTION-LIT.
048100     MOVE PR5-SECTION-LINE                 TO
048200         ANALYSIS-REPORT-RECORD.
048300     PERFORM 9200-WRITE-REPORT-LINE.
048400     MOVE PR5-HEADER-LINE                   TO
048500         ANALYSIS-REPORT-RECORD.
048600     PERFORM 9200-WRITE-REPORT-LINE.
048700     PERFORM 8510-PRINT-ONE-SIMILARITY-LINE
048800         SA-SIM-HIGH-COUNT TIMES.
048900     MOVE 'PEERS <= THRESHOLD'             TO PR5-SECTION-LIT.
049000     MOVE PR5-SECTION-LINE                   TO
049100         ANALYSIS-REPORT-RECORD.
049200     PERFORM 9200-WRITE-REPORT-LINE.
049300     MOVE PR5-HEADER-LINE                     TO
049400         ANALYSIS-REPORT-RECORD.
049500     PERFORM 9200-WRITE-REPORT-LINE.
049600     PERFORM 8510-PRINT-ONE-SIMILARITY-LINE
049700         SA-SIM-LOW-COUNT TIMES.
049800*---------------------------------------------------------------*
049900 8510-PRINT-ONE-SIMILARITY-LINE.
050000*---------------------------------------------------------------*
050100     MOVE SM-BASE-TICKER (SA-SM-IDX)    TO PR5-BASE-TICKER.
050200     MOVE SM-PEER-TICKER (SA-SM-IDX)     TO PR5-PEER-TICKER.
050300     MOVE SM-CORRELATION (SA-SM-IDX)      TO PR5-CORRELATION.
050400     MOVE PR5-DETAIL-LINE                   TO
050500         ANALYSIS-REPORT-RECORD.
050600     PERFORM 9200-WRITE-REPORT-LINE.
050700     SET SA-SM-IDX UP BY 1.
050800*---------------------------------------------------------------*
050900 8600-PRINT-NETWORK.
051000*---------------------------------------------------------------*
051100     MOVE 'NETWORK'                   TO PG-TITLE.
051200     PERFORM 9100-PRINT-PAGE-HEADING.
051300     MOVE SA-TICKER-COUNT              TO PR6-NODES.
051400     MOVE SA-EDGE-COUNT                 TO PR6-EDGES.
051500     MOVE SA-NETWORK-THRESHOLD           TO PR6-THRESHOLD.
051600     MOVE PR6-GRAPH-INFO-LINE             TO
051700         ANALYSIS-REPORT-RECORD.
051800     PERFORM 9200-WRITE-REPORT-LINE.
051900     MOVE PR6-EDGE-HEADER-LINE              TO
052000         ANALYSIS-REPORT-RECORD.
052100     PERFORM 9200-WRITE-REPORT-LINE.
052200     PERFORM 8610-PRINT-ONE-EDGE-LINE
052300         VARYING SA-EDGE-IDX FROM 1 BY 1
052400         UNTIL SA-EDGE-IDX > SA-EDGE-COUNT.
052500     MOVE SA-CONNECTED-COUNT                  TO
052600         PR6-CONNECTED-NODES.
052700     MOVE SA-AVERAGE-DEGREE                    TO
052800         PR6-AVERAGE-DEGREE.
052900     MOVE PR6-CONN-STATS-LINE                    TO
053000         ANALYSIS-REPORT-RECORD.
053100     PERFORM 9200-WRITE-REPORT-LINE.
053200     MOVE PR6-HIGHCONN-HEADER-LINE                  TO
053300         ANALYSIS-REPORT-RECORD.
053400     PERFORM 9200-WRITE-REPORT-LINE.
053500     PERFORM 8620-PRINT-ONE-HIGHCONN-LINE
053600         VARYING SA-HC-IDX FROM 1 BY 1
053700         UNTIL SA-HC-IDX > SA-HIGHCONN-COUNT.
053800     MOVE SA-EDGE-COUNT                              TO
053900         PR6-EDGES-WRITTEN.
054000     MOVE PR6-TRAILER-LINE                             TO
054100         ANALYSIS-REPORT-RECORD.
054200     PERFORM 9200-WRITE-REPORT-LINE.
054300*---------------------------------------------------------------*
054400 8610-PRINT-ONE-EDGE-LINE.
054500*---------------------------------------------------------------*
054600     MOVE NE-FROM-TICKER (SA-EDGE-IDX)   TO PR6-FROM-TICKER.
054700     MOVE NE-TO-TICKER (SA-EDGE-IDX)      TO PR6-TO-TICKER.
054800     MOVE NE-WEIGHT (SA-EDGE-IDX)          TO PR6-WEIGHT.
054900     MOVE PR6-EDGE-DETAIL-LINE                TO
055000         ANALYSIS-REPORT-RECORD.
055100     PERFORM 9200-WRITE-REPORT-LINE.
055200     MOVE NE-FROM-TICKER (SA-EDGE-IDX)   TO NE-FROM-TICKER OF
055300         NETWORK-EDGE-RECORD.
055400     MOVE NE-TO-TICKER (SA-EDGE-IDX)      TO NE-TO-TICKER OF
055500         NETWORK-EDGE-RECORD.
055600     MOVE NE-WEIGHT (SA-EDGE-IDX)          TO NE-WEIGHT OF
055700         NETWORK-EDGE-RECORD.
055800     WRITE NETWORK-EDGE-RECORD.
055900*---------------------------------------------------------------*
056000 8620-PRINT-ONE-HIGHCONN-LINE.
056100*---------------------------------------------------------------*
056200     MOVE HC-TICKER (SA-HC-IDX)          TO PR6-HC-TICKER.
056300     MOVE HC-TOTAL-CONN (SA-HC-IDX)        TO PR6-HC-TOTAL-CONN.
056400     MOVE PR6-HIGHCONN-DETAIL-LINE            TO
056500         ANALYSIS-REPORT-RECORD.
056600     PERFORM 9200-WRITE-REPORT-LINE.
056700*---------------------------------------------------------------*
056800 9100-PRINT-PAGE-HEADING.
056900*---------------------------------------------------------------*
057000     MOVE PAGE-COUNT                TO PG-PAGE-NO.
057100     MOVE PG-HEADING-LINE             TO
057200         ANALYSIS-REPORT-RECORD.
057300     WRITE ANALYSIS-REPORT-RECORD
057400         AFTER ADVANCING TOP-OF-FORM.
057500     ADD 1 TO PAGE-COUNT.
057600     MOVE 2 TO LINE-COUNT.
057700*---------------------------------------------------------------*
057800 9200-WRITE-REPORT-LINE.
057900*---------------------------------------------------------------*
058000     IF LINE-COUNT > LINES-ON-PAGE
058100         PERFORM 9100-PRINT-PAGE-HEADING.
058200     WRITE ANALYSIS-REPORT-RECORD
058300         AFTER ADVANCING LINE-SPACEING LINES.
058400     ADD 1 TO LINE-COUNT.
058500*---------------------------------------------------------------*
058600 9900-INVALID-FILE-STATUS.
058700*---------------------------------------------------------------*
058800     MOVE CI-FILE-STATUS             TO DL-FILE-STATUS.
058900     DISPLAY ERROR-DISPLAY-LINE.
