000100*===============================================================*
000200* COPYBOOK:  SANE  (NETWORK-EDGE OUTPUT RECORD)
000300* USED BY:   SALOAD, SANETWRK
000400*
000500* ONE RECORD PER EDGE OF THE THRESHOLDED CORRELATION GRAPH.
000600* FROM-TICKER IS ALWAYS THE LARGER-CAP ENDPOINT.
000700*
000800* MAINTENANCE LOG
000900* DATE      AUTHOR        REQUEST    DESCRIPTION
001000* --------- ------------  ---------  ------------------------
001100* 11/05/97  T.FARLEY      SA-0028    ORIGINAL LAYOUT.             SA0028  
001200* 01/09/99  T.FARLEY      SA-0040    Y2K - NO DATE FIELDS HELD    SA0040  
001300*                                    HERE, NONE TO FIX.           SA0040  
001400*===============================================================*
001500 01  NETWORK-EDGE-RECORD.
001600     05  NE-FROM-TICKER                PIC X(08).
001700     05  NE-TO-TICKER                   PIC X(08).
001800     05  NE-WEIGHT                       PIC 9(01)V9(06).
001900     05  FILLER                           PIC X(05).
