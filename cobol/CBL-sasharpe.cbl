000100*===============================================================*
000200* PROGRAM:     SASHARPE
000300* ORIGINAL AUTHOR: T. FARLEY
000400*
000500* CALLED BY SALOAD.  COMPUTES THE ANNUALIZED SHARPE RATIO FOR
000600* EVERY TICKER OVER THE FULL RETURNS TABLE, THEN RANKS THE
000700* TICKERS DESCENDING BY SHARPE.  THE RANKING PASS REUSES THE
000800* SORT/RELEASE/RETURN IDIOM OFF THE OLD BOND-YIELD RANKING RUN.
000900*
001000* MAINTENANCE LOG
001100* DATE      AUTHOR        REQUEST    DESCRIPTION
001200* --------- ------------  ---------  ------------------------
001300* 02/18/96  T.FARLEY      SA-0014    ORIGINAL SHARPE AND RANKING  SA0014  
001400*                                    LOGIC.                       SA0014  
001500* 11/05/97  T.FARLEY      SA-0028    SQUARE ROOT OF 252 NOW HELD  SA0028  
001600*                                    TO SIX DECIMALS, NOT FOUR.   SA0028  
001700*===============================================================*
001800 IDENTIFICATION DIVISION.
001900*---------------------------------------------------------------*
002000 PROGRAM-ID.    SASHARPE.
002100 AUTHOR.        T. FARLEY.
002200 INSTALLATION.  MARKET RESEARCH SYSTEMS DIVISION.
002300 DATE-WRITTEN.  02/18/96.
002400 DATE-COMPILED.
002500 SECURITY.      NON-CONFIDENTIAL.
002600*===============================================================*
002700 ENVIRONMENT DIVISION.
002800*---------------------------------------------------------------*
002900 CONFIGURATION SECTION.
003000*---------------------------------------------------------------*
003100 SOURCE-COMPUTER. IBM-3096.
003200 OBJECT-COMPUTER. IBM-3096.
003300 SPECIAL-NAMES.
003400     UPSI-4 IS SA-RUN-SWITCHES.
003500*---------------------------------------------------------------*
003600 INPUT-OUTPUT SECTION.
003700*---------------------------------------------------------------*
003800 FILE-CONTROL.
003900     SELECT SHARPE-SORT-FILE ASSIGN TO SHSORT.
004000*===============================================================*
004100 DATA DIVISION.
004200*---------------------------------------------------------------*
004300 FILE SECTION.
004400*---------------------------------------------------------------*
004500 SD  SHARPE-SORT-FILE.
004600 01  SHARPE-SORT-RECORD.
004700     05  SS-SHARPE                   PIC S9(03)V9(06).
004800     05  SS-TICKER                    PIC X(08).
004900     05  FILLER                        PIC X(05).
005000*---------------------------------------------------------------*
005100 WORKING-STORAGE SECTION.
005200*---------------------------------------------------------------*
005300 01  WS-SWITCHES-SUBSCRIPTS-MISC.
005400     05  WS-SORT-EOF-SW               PIC X(01) VALUE 'N'.
005500         88  WS-SORT-EOF                     VALUE 'Y'.
005600     05  FILLER                          PIC X(05).
005700 77  WS-SH-TKR-IDX                    PIC S9(4) COMP.
005800 77  WS-SH-ROW-IDX                     PIC S9(4) COMP.
005900 01  WS-SQRT-252                      PIC 9(02)V9(06)
006000                                       VALUE 15.874508.
006100 01  WS-ACCUM-AREA.
006200     05  WS-SUM-RETURN                PIC S9(07)V9(06).
006300     05  WS-MEAN-RETURN                 PIC S9(05)V9(06).
006400     05  WS-SUM-SQ-DEVIATION              PIC S9(09)V9(06).
006500     05  WS-DEVIATION                      PIC S9(05)V9(06).
006600     05  WS-VARIANCE                        PIC S9(07)V9(06).
006700     05  WS-STD-DEV                          PIC S9(05)V9(06).
006800     05  WS-ANNUAL-RETURN                     PIC S9(07)V9(06).
006900     05  WS-ANNUAL-VOLATILITY                  PIC S9(07)V9(06).
007000     05  WS-DIVISOR                              PIC S9(04)
007100                                                  COMP
007200                                                  VALUE ZERO.
007300     05  FILLER                                    PIC X(05).
007400*---------------------------------------------------------------*
007500 LINKAGE SECTION.
007600 COPY SATBL.
007700*===============================================================*
007800 PROCEDURE DIVISION USING SA-TICKER-COUNT, SA-RETURN-DAY-COUNT,
007900     SA-TOP-K, SA-RISK-FREE-RATE, SA-ANNUALIZATION-FACTOR,
008000     SA-ORDERED-TICKER-TABLE, SA-RETURNS-TABLE,
008100     SA-SHARPE-RESULT-COUNT, SA-SHARPE-RESULT-TABLE.
008200*---------------------------------------------------------------*
008300 0000-MAIN-ROUTINE.
008400*---------------------------------------------------------------*
008500     PERFORM 4000-COMPUTE-SHARPE-PER-TICKER
008600         VARYING WS-SH-TKR-IDX FROM 1 BY 1
008700         UNTIL WS-SH-TKR-IDX > SA-TICKER-COUNT.
008800     PERFORM 4100-RANK-BY-SHARPE.
008900     GOBACK.
009000*---------------------------------------------------------------*
009100 4000-COMPUTE-SHARPE-PER-TICKER.
009200*---------------------------------------------------------------*
009300*    S1 - MEAN AND SAMPLE STANDARD DEVIATION OF DAILY RETURN
009400*    OVER ALL RETURN ROWS.
009500*---------------------------------------------------------------*
009600     MOVE ZERO TO WS-SUM-RETURN.
009700     PERFORM 4010-ACCUM-ONE-RETURN
009800         VARYING WS-SH-ROW-IDX FROM 1 BY 1
009900         UNTIL WS-SH-ROW-IDX > SA-RETURN-DAY-COUNT.
010000     COMPUTE WS-MEAN-RETURN ROUNDED =
010100         WS-SUM-RETURN / SA-RETURN-DAY-COUNT.
010200     MOVE ZERO TO WS-SUM-SQ-DEVIATION.
010300     PERFORM 4020-ACCUM-ONE-DEVIATION
010400         VARYING WS-SH-ROW-IDX FROM 1 BY 1
010500         UNTIL WS-SH-ROW-IDX > SA-RETURN-DAY-COUNT.
010600     COMPUTE WS-DIVISOR = SA-RETURN-DAY-COUNT - 1.
010700     IF WS-DIVISOR < 1
010800         MOVE ZERO TO WS-STD-DEV
010900     ELSE
011000         COMPUTE WS-VARIANCE ROUNDED =
011100             WS-SUM-SQ-DEVIATION / WS-DIVISOR
011200         COMPUTE WS-STD-DEV ROUNDED = WS-VARIANCE ** .5.
011300     PERFORM 4030-COMPUTE-ANNUALIZED-SHARPE.
011400*---------------------------------------------------------------*
011500 4010-ACCUM-ONE-RETURN.
011600*---------------------------------------------------------------*
011700     ADD RT-RETURN (WS-SH-ROW-IDX, WS-SH-TKR-IDX) TO
011800         WS-SUM-RETURN.
011900*---------------------------------------------------------------*
012000 4020-ACCUM-ONE-DEVIATION.
012100*---------------------------------------------------------------*
012200     COMPUTE WS-DEVIATION =
012300         RT-RETURN (WS-SH-ROW-IDX, WS-SH-TKR-IDX)
012400         - WS-MEAN-RETURN.
012500     COMPUTE WS-SUM-SQ-DEVIATION = WS-SUM-SQ-DEVIATION
012600         + (WS-DEVIATION * WS-DEVIATION).
012700*---------------------------------------------------------------*
012800 4030-COMPUTE-ANNUALIZED-SHARPE.
012900*---------------------------------------------------------------*
013000*    S2/S3 - THE RATE PARAMETER IS SUBTRACTED IN THE SAME UNITS
013100*    AS THE ANNUALIZED PERCENT RETURN, UNCONVERTED, MIRRORING
013200*    THE SOURCE CALCULATION EXACTLY.
013300*---------------------------------------------------------------*
013400     COMPUTE WS-ANNUAL-RETURN =
013500         WS-MEAN-RETURN * SA-ANNUALIZATION-FACTOR.
013600     COMPUTE WS-ANNUAL-VOLATILITY = WS-STD-DEV * WS-SQRT-252.
013700     MOVE OT-TICKER (WS-SH-TKR-IDX) TO
013800         SR-TICKER (WS-SH-TKR-IDX).
013900     IF WS-ANNUAL-VOLATILITY = ZERO
014000         MOVE ZERO TO SR-SHARPE (WS-SH-TKR-IDX)
014100     ELSE
014200         COMPUTE SR-SHARPE (WS-SH-TKR-IDX) ROUNDED =
014300             (WS-ANNUAL-RETURN - SA-RISK-FREE-RATE)
014400             / WS-ANNUAL-VOLATILITY.
014500*---------------------------------------------------------------*
014600 4100-RANK-BY-SHARPE.
014700*---------------------------------------------------------------*
014800     SORT SHARPE-SORT-FILE
014900         ON DESCENDING KEY SS-SHARPE
015000         INPUT PROCEDURE IS 4110-RELEASE-SHARPE-ROWS
015100         OUTPUT PROCEDURE IS 4150-RETURN-RANKED-ROWS.
015200*---------------------------------------------------------------*
015300 4110-RELEASE-SHARPE-ROWS SECTION.
015400*---------------------------------------------------------------*
015500     PERFORM 4120-RELEASE-ONE-ROW
015600         VARYING WS-SH-TKR-IDX FROM 1 BY 1
015700         UNTIL WS-SH-TKR-IDX > SA-TICKER-COUNT.
015800 4110-DUMMY SECTION.
015900*---------------------------------------------------------------*
016000 4120-RELEASE-ONE-ROW.
016100*---------------------------------------------------------------*
016200     MOVE SR-SHARPE (WS-SH-TKR-IDX)    TO SS-SHARPE.
016300     MOVE SR-TICKER (WS-SH-TKR-IDX)     TO SS-TICKER.
016400     RELEASE SHARPE-SORT-RECORD.
016500*---------------------------------------------------------------*
016600 4150-RETURN-RANKED-ROWS SECTION.
016700*---------------------------------------------------------------*
016800     MOVE ZERO TO SA-SHARPE-RESULT-COUNT.
016900     PERFORM 4160-RETURN-ONE-ROW THRU 4160-EXIT
017000         UNTIL WS-SORT-EOF.
017100 4150-DUMMY SECTION.
017200*---------------------------------------------------------------*
017300 4160-RETURN-ONE-ROW.
017400*---------------------------------------------------------------*
017500     RETURN SHARPE-SORT-FILE
017600         AT END
017700             SET WS-SORT-EOF TO TRUE
017800             GO TO 4160-EXIT.
017900     ADD 1 TO SA-SHARPE-RESULT-COUNT.
018000     MOVE SA-SHARPE-RESULT-COUNT TO SR-RANK (SA-SHARPE-RESULT-
018100         COUNT).
018200     MOVE SS-TICKER              TO SR-TICKER (SA-SHARPE-RESULT-
018300         COUNT).
018400     MOVE SS-SHARPE               TO SR-SHARPE (SA-SHARPE-
018500         RESULT-COUNT).
018600 4160-EXIT.
018700     EXIT.
