000100*===============================================================*
000200* COPYBOOK:  SASP  (LONG-FORMAT DAILY CLOSE RECORD)
000300* USED BY:   SAPRICE
000400*
000500* ONE RECORD PER (DATE, TICKER).  FILE IS SORTED DATE ASCENDING
000600* THEN TICKER BY THE FEED THAT BUILDS IT - SAPRICE DOES NOT
000700* RE-SORT.  A CLOSE OF ZERO MEANS THE TICKER DID NOT TRADE THAT
000800* DAY.
000900*
001000* MAINTENANCE LOG
001100* DATE      AUTHOR        REQUEST    DESCRIPTION
001200* --------- ------------  ---------  ------------------------
001300* 03/11/94  R.HUANG       SA-0002    ORIGINAL LAYOUT.             SA0002  
001400* 01/09/99  T.FARLEY      SA-0040    Y2K - SP-DATE ALREADY CCYY-  SA0040  
001500*                                    MM-DD, NO CHANGE NEEDED.     SA0040  
001600*===============================================================*
001700 01  STOCK-PRICE-RECORD.
001800*---------------------------------------------------------------*
001900*    ACTIVE FIELDS TOTAL 30 BYTES; TRAILING FILLER RESERVED FOR
002000*    FUTURE EXPANSION, NOT PART OF THE DOCUMENTED 30-BYTE RECORD.
002100*---------------------------------------------------------------*
002200     05  SP-DATE                      PIC X(10).
002300     05  SP-DATE-PARTS REDEFINES SP-DATE.
002400         10  SP-YYYY                  PIC 9(04).
002500         10  FILLER                    PIC X(01).
002600         10  SP-MM                     PIC 9(02).
002700         10  FILLER                    PIC X(01).
002800         10  SP-DD                     PIC 9(02).
002900     05  SP-TICKER                     PIC X(08).
003000     05  SP-CLOSE                      PIC S9(7)V9(4)
003100             SIGN IS TRAILING SEPARATE.
003200         88  SP-NO-TRADE                   VALUE ZERO.
003300     05  FILLER                        PIC X(04).
