000100*===============================================================*
000200* PROGRAM:     SAPRICE
000300* ORIGINAL AUTHOR: R. HUANG
000400*
000500* CALLED BY SALOAD.  READS THE LONG-FORMAT DAILY CLOSE FILE
000600* (SORTED DATE ASCENDING THEN TICKER BY THE FEED) AND PIVOTS IT
000700* INTO THE WIDE, DATE-ASCENDING PRICE TABLE - ONE ROW PER DATE,
000800* ONE CLOSE PER ORDERED TICKER.  KEEPS ONLY THE MOST RECENT 365
000900* DISTINCT TRADING DATES ON OR BEFORE THE TARGET DATE, WHICH
001000* DEFAULTS TO THE LAST DATE ON THE FILE.  OWNS ITS OWN SELECT ON
001100* THE PRICE FILE THE SAME WAY SADVREAD OWNED ITS OWN SELECT ON
001200* THE OLD DIVIDEND-HISTORY FEED.
001300*
001400* MAINTENANCE LOG
001500* DATE      AUTHOR        REQUEST    DESCRIPTION
001600* --------- ------------  ---------  ------------------------
001700* 06/02/95  R.HUANG       SA-0009    ORIGINAL PIVOT LOGIC.        SA0009  
001800* 02/18/96  T.FARLEY      SA-0014    ADDED THE 365-TRADING-DAY    SA0014  
001900*                                    WINDOW TRIM (BUSINESS RULE   SA0014  
002000*                                    D2).                         SA0014  
002100* 01/09/99  T.FARLEY      SA-0040    Y2K - TARGET DATE COMPARE    SA0040  
002200*                                    NOW USES FULL CCYY, NO       SA0040  
002300*                                    TWO-DIGIT YEAR LOGIC LEFT.   SA0040  
002400* 08/04/09  D.ABARA       SA-0067    A MULTI-YEAR PRICE FILE WAS  SA0067  
002500*                                    OVERRUNNING THE WIDE TABLE   SA0067  
002600*                                    DURING THE BUILD ITSELF -    SA0067  
002700*                                    THE 365-DAY WINDOW IS NOW    SA0067  
002800*                                    HELD DURING 2200 BY DROPPING SA0067  
002900*                                    THE OLDEST ROW AS EACH NEW   SA0067  
003000*                                    ONE COMES IN, NOT JUST AFTER.SA0067  
003100*===============================================================*
003200 IDENTIFICATION DIVISION.
003300*---------------------------------------------------------------*
003400 PROGRAM-ID.    SAPRICE.
003500 AUTHOR.        R. HUANG.
003600 INSTALLATION.  MARKET RESEARCH SYSTEMS DIVISION.
003700 DATE-WRITTEN.  06/02/95.
003800 DATE-COMPILED.
003900 SECURITY.      NON-CONFIDENTIAL.
004000*===============================================================*
004100 ENVIRONMENT DIVISION.
004200*---------------------------------------------------------------*
004300 CONFIGURATION SECTION.
004400*---------------------------------------------------------------*
004500 SOURCE-COMPUTER. IBM-3096.
004600 OBJECT-COMPUTER. IBM-3096.
004700 SPECIAL-NAMES.
004800     CLASS VALID-DATE-CHARS IS '0' THRU '9'.
004900*---------------------------------------------------------------*
005000 INPUT-OUTPUT SECTION.
005100*---------------------------------------------------------------*
005200 FILE-CONTROL.
005300     SELECT STOCK-PRICES-FILE ASSIGN TO SPDD
005400         FILE STATUS IS SP-FILE-STATUS.
005500*===============================================================*
005600 DATA DIVISION.
005700*---------------------------------------------------------------*
005800 FILE SECTION.
005900*---------------------------------------------------------------*
006000 FD  STOCK-PRICES-FILE
006100      DATA RECORD IS STOCK-PRICE-RECORD.
006200      COPY SASP.
006300*---------------------------------------------------------------*
006400 WORKING-STORAGE SECTION.
006500*---------------------------------------------------------------*
006600 01  WS-SWITCHES-SUBSCRIPTS-MISC.
006700     05  SP-FILE-STATUS               PIC 99.
006800         88  SP-FILE-OK                      VALUE 00.
006900         88  SP-EOF                            VALUE 10.
007000     05  WS-ALL-DATES-EOF-SW           PIC X(01) VALUE 'N'.
007100         88  WS-ALL-DATES-EOF                   VALUE 'Y'.
007200     05  FILLER                          PIC X(05).
007300 77  WS-KEEP-FIRST-IDX                 PIC S9(4) COMP VALUE 1.
007400 77  WS-SCAN-TKR-IDX                    PIC S9(4) COMP.
007500 01  WS-TARGET-DATE                   PIC X(10) VALUE SPACE.
007600 01  WS-TARGET-DATE-PARTS REDEFINES WS-TARGET-DATE.
007700     05  WS-TGT-YYYY                   PIC 9(04).
007800     05  FILLER                          PIC X(01).
007900     05  WS-TGT-MM                       PIC 9(02).
008000     05  FILLER                           PIC X(01).
008100     05  WS-TGT-DD                         PIC 9(02).
008200 01  WS-CURRENT-ROW-DATE               PIC X(10) VALUE SPACE.
008300 01  ERROR-DISPLAY-LINE.
008400     05  FILLER  PIC X(23) VALUE ' *** ERROR DURING FILE '.
008500     05  DL-ERROR-REASON             PIC X(07) VALUE SPACE.
008600     05  FILLER  PIC X(18) VALUE ' FILE STATUS IS : '.
008700     05  DL-FILE-STATUS              PIC 99.
008800     05  FILLER  PIC X(05) VALUE ' *** '.
008900*---------------------------------------------------------------*
009000 LINKAGE SECTION.
009100 COPY SATBL.
009200*===============================================================*
009300 PROCEDURE DIVISION USING SA-TICKER-COUNT, SA-PRICE-DAY-COUNT,
009400     SA-ORDERED-TICKER-TABLE, SA-WIDE-PRICE-TABLE.
009500*---------------------------------------------------------------*
009600 0000-MAIN-ROUTINE.
009700*---------------------------------------------------------------*
009800     PERFORM 2000-PIVOT-PRICE-FILE THRU 2000-EXIT.
009900     GOBACK.
010000*---------------------------------------------------------------*
010100 2000-PIVOT-PRICE-FILE.
010200*---------------------------------------------------------------*
010300     OPEN INPUT STOCK-PRICES-FILE.
010400     IF NOT SP-FILE-OK
010500         MOVE 'OPEN'              TO DL-ERROR-REASON
010600         PERFORM 9900-INVALID-FILE-STATUS
010700         GO TO 2000-EXIT.
010800     PERFORM 8000-READ-PRICE-RECORD.
010900     IF SP-EOF
011000         GO TO 2000-EXIT.
011100     PERFORM 2100-FIND-TARGET-DATE.
011200     CLOSE STOCK-PRICES-FILE.
011300     OPEN INPUT STOCK-PRICES-FILE.
011400     MOVE ZERO TO SA-PRICE-DAY-COUNT.
011500     PERFORM 8000-READ-PRICE-RECORD.
011600     PERFORM 2200-BUILD-WIDE-ROW THRU 2200-EXIT
011700         UNTIL SP-EOF OR WS-ALL-DATES-EOF.
011800     CLOSE STOCK-PRICES-FILE.
011900     PERFORM 2300-INCREMENTAL-APPEND.
012000 2000-EXIT.
012100     EXIT.
012200*---------------------------------------------------------------*
012300 2100-FIND-TARGET-DATE.
012400*---------------------------------------------------------------*
012500*    THE TARGET DATE DEFAULTS TO THE LAST DATE PRESENT ON THE
012600*    INCOMING, DATE-ASCENDING FILE - JUST KEEP THE LAST ONE SEEN.
012700*---------------------------------------------------------------*
012800     PERFORM 8100-SCAN-FOR-LAST-DATE
012900         UNTIL SP-EOF.
013000*---------------------------------------------------------------*
013100 8100-SCAN-FOR-LAST-DATE.
013200*---------------------------------------------------------------*
013300     MOVE SP-DATE TO WS-TARGET-DATE.
013400     PERFORM 8000-READ-PRICE-RECORD.
013500*---------------------------------------------------------------*
013600 2200-BUILD-WIDE-ROW.
013700*---------------------------------------------------------------*
013800*    ONE INVOCATION HANDLES ALL THE INPUT ROWS FOR A SINGLE
013900*    TRADING DATE, SINCE THE FILE IS DATE-TICKER SEQUENCED.
014000*---------------------------------------------------------------*
014100     IF SP-DATE > WS-TARGET-DATE
014200         SET WS-ALL-DATES-EOF TO TRUE
014300         GO TO 2200-EXIT.
014400     IF SA-PRICE-DAY-COUNT = 365
014500         PERFORM 2201-DROP-OLDEST-ROW
014600     ELSE
014700         ADD 1 TO SA-PRICE-DAY-COUNT.
014800     MOVE SP-DATE TO WP-DATE (SA-PRICE-DAY-COUNT).
014900     MOVE WP-DATE (SA-PRICE-DAY-COUNT) TO WS-CURRENT-ROW-DATE.
015000     PERFORM 2210-ZERO-WIDE-ROW-CLOSES
015100         VARYING WS-SCAN-TKR-IDX FROM 1 BY 1
015200         UNTIL WS-SCAN-TKR-IDX > SA-TICKER-COUNT.
015300     PERFORM 2220-STORE-ONE-CLOSE
015400         UNTIL SP-EOF OR SP-DATE NOT = WS-CURRENT-ROW-DATE.
015500 2200-EXIT.
015600     EXIT.
015700*---------------------------------------------------------------*
015800*    D2 - KEEP THE BUILD ITSELF INSIDE THE 365-ROW WINDOW SO A
015900*    LONG PRICE FILE NEVER DRIVES WP-DATE/WP-CLOSE PAST THE
016000*    TABLE'S OCCURS MAXIMUM WHILE WE ARE STILL PIVOTING - ONCE
016100*    THE TABLE IS FULL, THE OLDEST ROW IS DROPPED BEFORE THE NEW
016200*    ONE IS ADDED, SAME AS 2310 DOES IN THE POST-PASS BELOW.
016300*---------------------------------------------------------------*
016400 2201-DROP-OLDEST-ROW.
016500*---------------------------------------------------------------*
016600     PERFORM 2202-SHIFT-ROW-UP-ONE
016700         VARYING WS-SCAN-TKR-IDX FROM 2 BY 1
016800         UNTIL WS-SCAN-TKR-IDX > SA-PRICE-DAY-COUNT.
016900*---------------------------------------------------------------*
017000 2202-SHIFT-ROW-UP-ONE.
017100*---------------------------------------------------------------*
017200     MOVE SA-PRICE-ROW (WS-SCAN-TKR-IDX) TO
017300         SA-PRICE-ROW (WS-SCAN-TKR-IDX - 1).
017400*---------------------------------------------------------------*
017500 2210-ZERO-WIDE-ROW-CLOSES.
017600*---------------------------------------------------------------*
017700     MOVE ZERO TO WP-CLOSE (SA-PRICE-DAY-COUNT, WS-SCAN-TKR-IDX).
017800*---------------------------------------------------------------*
017900 2220-STORE-ONE-CLOSE.
018000*---------------------------------------------------------------*
018100     PERFORM 2230-FIND-TICKER-COLUMN.
018200     IF WS-SCAN-TKR-IDX > 0
018300         MOVE SP-CLOSE TO
018400             WP-CLOSE (SA-PRICE-DAY-COUNT, WS-SCAN-TKR-IDX).
018500     PERFORM 8000-READ-PRICE-RECORD.
018600*---------------------------------------------------------------*
018700 2230-FIND-TICKER-COLUMN.
018800*---------------------------------------------------------------*
018900     MOVE ZERO TO WS-SCAN-TKR-IDX.
019000     SET SA-TKR-IDX TO 1.
019100     SEARCH SA-TICKER-ENTRY
019200         AT END
019300             MOVE ZERO TO WS-SCAN-TKR-IDX
019400         WHEN OT-TICKER (SA-TKR-IDX) = SP-TICKER
019500             SET WS-SCAN-TKR-IDX TO SA-TKR-IDX.
019600*---------------------------------------------------------------*
019700 2300-INCREMENTAL-APPEND.
019800*---------------------------------------------------------------*
019900*    THE CALLER ALWAYS HANDS US A FRESH TABLE THIS RUN, SO THE
020000*    INCREMENTAL RULE (D3) HAS NO OLDER ROWS TO COMPARE AGAINST
020100*    OTHER THAN THE 365-DAY TRIM ALREADY APPLIED ABOVE; A FUTURE
020200*    RESTART RUN THAT RECEIVES A NON-EMPTY TABLE SKIPS STRAIGHT
020300*    TO THE TRIM SINCE ALL ROWS READ ARE ALREADY > LAST DATE.
020400*---------------------------------------------------------------*
020500     IF SA-PRICE-DAY-COUNT > 365
020600         PERFORM 2310-TRIM-TO-365-DAYS.
020700*---------------------------------------------------------------*
020800 2310-TRIM-TO-365-DAYS.
020900*---------------------------------------------------------------*
021000     COMPUTE WS-KEEP-FIRST-IDX = SA-PRICE-DAY-COUNT - 365 + 1.
021100     PERFORM 2320-SHIFT-ONE-ROW-DOWN
021200         VARYING WS-SCAN-TKR-IDX FROM WS-KEEP-FIRST-IDX BY 1
021300         UNTIL WS-SCAN-TKR-IDX > SA-PRICE-DAY-COUNT.
021400     COMPUTE SA-PRICE-DAY-COUNT = SA-PRICE-DAY-COUNT
021500         - WS-KEEP-FIRST-IDX + 1.
021600*---------------------------------------------------------------*
021700 2320-SHIFT-ONE-ROW-DOWN.
021800*---------------------------------------------------------------*
021900     MOVE SA-PRICE-ROW (WS-SCAN-TKR-IDX) TO
022000         SA-PRICE-ROW (WS-SCAN-TKR-IDX - WS-KEEP-FIRST-IDX + 1).
022100*---------------------------------------------------------------*
022200 8000-READ-PRICE-RECORD.
022300*---------------------------------------------------------------*
022400     READ STOCK-PRICES-FILE.
022500     IF NOT SP-EOF
022600         IF NOT SP-FILE-OK
022700             MOVE 'READ'          TO DL-ERROR-REASON
022800             PERFORM 9900-INVALID-FILE-STATUS
022900         ELSE
023000             IF SP-DATE (1:1) NOT VALID-DATE-CHARS
023100                 DISPLAY '*** SUSPECT DATE ON PRICE RECORD: '
023200                     SP-DATE, ' ', SP-TICKER.
023300*---------------------------------------------------------------*
023400 9900-INVALID-FILE-STATUS.
023500*---------------------------------------------------------------*
023600     MOVE SP-FILE-STATUS              TO DL-FILE-STATUS.
023700     DISPLAY ERROR-DISPLAY-LINE.
