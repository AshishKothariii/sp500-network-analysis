000100*===============================================================*
000200* PROGRAM:     SARETCLC
000300* ORIGINAL AUTHOR: R. HUANG
000400*
000500* CALLED BY SALOAD.  SCANS THE WIDE PRICE TABLE BUILT BY SAPRICE
000600* AND PRODUCES THE DAY-OVER-DAY PERCENT RETURN TABLE, ONE FEWER
000700* ROW THAN THE PRICE TABLE.  NO FILE I/O - WORKS ENTIRELY IN THE
000800* SHARED TABLES PASSED ON THE USING PHRASE.
000900*
001000* MAINTENANCE LOG
001100* DATE      AUTHOR        REQUEST    DESCRIPTION
001200* --------- ------------  ---------  ------------------------
001300* 06/02/95  R.HUANG       SA-0009    ORIGINAL RETURNS LOGIC.      SA0009  
001400* 01/09/99  T.FARLEY      SA-0040    Y2K - DATE-PARTS REDEFINE    SA0040  
001500*                                    ON THE RETURNS ROW NOW       SA0040  
001600*                                    CARRIES FULL CCYY.           SA0040  
001700* 07/30/09  D.ABARA       SA-0066    ADDED THE UPSI SWITCH FOR    SA0066  
001800*                                    CONSISTENCY WITH THE OTHER   SA0066  
001900*                                    ANALYSIS SUBPROGRAMS - OPS   SA0066  
002000*                                    WANTED A RUN-TIME OVERRIDE   SA0066  
002100*                                    HOOK AVAILABLE HERE TOO.     SA0066  
002200*===============================================================*
002300 IDENTIFICATION DIVISION.
002400*---------------------------------------------------------------*
002500 PROGRAM-ID.    SARETCLC.
002600 AUTHOR.        R. HUANG.
002700 INSTALLATION.  MARKET RESEARCH SYSTEMS DIVISION.
002800 DATE-WRITTEN.  06/02/95.
002900 DATE-COMPILED.
003000 SECURITY.      NON-CONFIDENTIAL.
003100*===============================================================*
003200 ENVIRONMENT DIVISION.
003300*---------------------------------------------------------------*
003400 CONFIGURATION SECTION.
003500*---------------------------------------------------------------*
003600 SOURCE-COMPUTER. IBM-3096.
003700 OBJECT-COMPUTER. IBM-3096.
003800 SPECIAL-NAMES.
003900     CLASS VALID-DATE-CHARS IS '0' THRU '9'
004000     UPSI-1 IS SA-RUN-SWITCHES.
004100*===============================================================*
004200 DATA DIVISION.
004300*---------------------------------------------------------------*
004400 WORKING-STORAGE SECTION.
004500*---------------------------------------------------------------*
004600 01  WS-SWITCHES-SUBSCRIPTS-MISC.
004700     05  WS-PRIOR-ROW-IDX             PIC S9(4) COMP.
004800     05  FILLER                         PIC X(05).
004900 77  WS-RET-TKR-IDX                   PIC S9(4) COMP.
005000 01  WS-COMPUTE-AREA.
005100     05  WS-PRICE-DELTA               PIC S9(7)V9(4).
005200     05  WS-RETURN-PCT                 PIC S9(5)V9(6).
005300     05  FILLER                          PIC X(05).
005400*---------------------------------------------------------------*
005500 LINKAGE SECTION.
005600 COPY SATBL.
005700*===============================================================*
005800 PROCEDURE DIVISION USING SA-TICKER-COUNT, SA-PRICE-DAY-COUNT,
005900     SA-RETURN-DAY-COUNT, SA-WIDE-PRICE-TABLE, SA-RETURNS-TABLE.
006000*---------------------------------------------------------------*
006100 0000-MAIN-ROUTINE.
006200*---------------------------------------------------------------*
006300     PERFORM 3000-COMPUTE-RETURNS-TABLE THRU 3000-EXIT.
006400     GOBACK.
006500*---------------------------------------------------------------*
006600 3000-COMPUTE-RETURNS-TABLE.
006700*---------------------------------------------------------------*
006800*    R3 - THE FIRST PRICE ROW PRODUCES NO RETURN ROW, SO WE
006900*    START THE SCAN AT PRICE ROW 2.
007000*---------------------------------------------------------------*
007100     MOVE ZERO TO SA-RETURN-DAY-COUNT.
007200     IF SA-PRICE-DAY-COUNT < 2
007300         GO TO 3000-EXIT.
007400     PERFORM 3100-COMPUTE-ONE-RETURN-ROW
007500         VARYING SA-PRC-IDX FROM 2 BY 1
007600         UNTIL SA-PRC-IDX > SA-PRICE-DAY-COUNT.
007700 3000-EXIT.
007800     EXIT.
007900*---------------------------------------------------------------*
008000 3100-COMPUTE-ONE-RETURN-ROW.
008100*---------------------------------------------------------------*
008200     ADD 1 TO SA-RETURN-DAY-COUNT.
008300     SET WS-PRIOR-ROW-IDX TO SA-PRC-IDX.
008400     SUBTRACT 1 FROM WS-PRIOR-ROW-IDX.
008500     MOVE WP-DATE (WS-PRIOR-ROW-IDX) TO
008600         RT-DATE (SA-RETURN-DAY-COUNT).
008700     PERFORM 3110-COMPUTE-ONE-TICKER-RETURN THRU 3110-EXIT
008800         VARYING WS-RET-TKR-IDX FROM 1 BY 1
008900         UNTIL WS-RET-TKR-IDX > SA-TICKER-COUNT.
009000*---------------------------------------------------------------*
009100 3110-COMPUTE-ONE-TICKER-RETURN.
009200*---------------------------------------------------------------*
009300*    R1/R2 - RETURN PCT = (CUR - PRIOR) / PRIOR * 100, ROUNDED
009400*    TO 6 DECIMALS; A ZERO PRIOR PRICE GIVES A ZERO RETURN.
009500*---------------------------------------------------------------*
009600     IF WP-CLOSE (WS-PRIOR-ROW-IDX, WS-RET-TKR-IDX) = ZERO
009700         MOVE ZERO TO
009800             RT-RETURN (SA-RETURN-DAY-COUNT, WS-RET-TKR-IDX)
009900         GO TO 3110-EXIT.
010000     COMPUTE WS-PRICE-DELTA =
010100         WP-CLOSE (SA-PRC-IDX, WS-RET-TKR-IDX)
010200         - WP-CLOSE (WS-PRIOR-ROW-IDX, WS-RET-TKR-IDX).
010300     COMPUTE WS-RETURN-PCT ROUNDED =
010400         WS-PRICE-DELTA
010500         / WP-CLOSE (WS-PRIOR-ROW-IDX, WS-RET-TKR-IDX) * 100.
010600     MOVE WS-RETURN-PCT TO
010700         RT-RETURN (SA-RETURN-DAY-COUNT, WS-RET-TKR-IDX).
010800 3110-EXIT.
010900     EXIT.
