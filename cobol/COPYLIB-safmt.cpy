000100*===============================================================*
000200* COPYBOOK:  SAFMT  (ANALYSIS-REPORT PRINT LINES)
000300* USED BY:   SALOAD
000400*
000500* ONE 132-COLUMN PRINT LINE LAYOUT PER REPORT SECTION, PLUS THE
000600* PAGE HEADING AND COLUMN HEADER LINES.  SALOAD MOVES THE
000700* SUBPROGRAM RESULT TABLES INTO THESE AREAS AND WRITES THEM TO
000800* ANALYSIS-REPORT ONE LINE AT A TIME - SAME STYLE AS THE
000900* DETAIL/HEADING SPLIT ON THE OLD WEEKLY SECTOR-EXPOSURE REPORT.
001000*
001100* MAINTENANCE LOG
001200* DATE      AUTHOR        REQUEST    DESCRIPTION
001300* --------- ------------  ---------  ------------------------
001400* 02/18/96  T.FARLEY      SA-0014    ORIGINAL LAYOUTS - SECTIONS  SA0014  
001500*                                    1 AND 2 ONLY.                SA0014  
001600* 11/05/97  T.FARLEY      SA-0028    ADDED SECTIONS 3-6.          SA0028  
001700* 01/09/99  T.FARLEY      SA-0040    Y2K - WIDENED DATE FIELDS ON SA0040  
001800*                                    PG-DATE-LINE TO FULL CCYY.   SA0040  
001900* 05/21/02  K.OSEI        SA-0051    ADDED TRAILER COUNTS TO      SA0051  
002000*                                    SECTIONS 4 AND 6.            SA0051  
002100* 07/30/09  D.ABARA       SA-0066    ADDED THE PR4B LAYOUTS FOR   SA0066  
002200*                                    THE MULTI-PERIOD SUB-SECTION SA0066  
002300*                                    OF THE MOVERS PAGE - SASTOCK SA0066  
002400*                                    WAS COMPUTING THE FIGURES    SA0066  
002500*                                    ALL ALONG BUT SALOAD NEVER   SA0066  
002600*                                    HAD A PLACE TO PRINT THEM.   SA0066  
002700*===============================================================*
002800*---------------------------------------------------------------*
002900*    COMMON PAGE HEADING - WRITTEN AHEAD OF EVERY SECTION.
003000*---------------------------------------------------------------*
003100 01  PG-HEADING-LINE.
003200     05  FILLER                      PIC X(01) VALUE SPACE.
003300     05  PG-RUN-DATE                  PIC X(10).
003400     05  FILLER                        PIC X(04) VALUE SPACE.
003500     05  PG-TITLE                       PIC X(40).
003600     05  FILLER                          PIC X(04) VALUE SPACE.
003700     05  PG-LIT-PAGE                      PIC X(05)
003800                                         VALUE 'PAGE '.
003900     05  PG-PAGE-NO                        PIC ZZZ9.
004000     05  FILLER                            PIC X(64) VALUE
004100                                          SPACE.
004200*---------------------------------------------------------------*
004300*    SECTION 1 - COMPANY LOAD SUMMARY.
004400*---------------------------------------------------------------*
004500 01  PR1-COUNT-LINE.
004600     05  FILLER                      PIC X(01) VALUE SPACE.
004700     05  PR1-LIT-LOADED                PIC X(30) VALUE
004800         'COMPANIES LOADED. . . . . . .'.
004900     05  PR1-COMPANY-COUNT              PIC ZZZ9.
005000     05  FILLER                          PIC X(97) VALUE SPACE.
005100 01  PR1-HEADER-LINE.
005200     05  FILLER                      PIC X(01) VALUE SPACE.
005300     05  PR1-HDR-RANK                 PIC X(06) VALUE 'RANK'.
005400     05  FILLER                        PIC X(01) VALUE SPACE.
005500     05  PR1-HDR-TICKER                 PIC X(08) VALUE 'TICKER'.
005600     05  FILLER                          PIC X(04) VALUE SPACE.
005700     05  PR1-HDR-MKTCAP                   PIC X(19)
005800                                         VALUE 'MARKET CAP'.
005900     05  FILLER                            PIC X(93) VALUE
006000                                          SPACE.
006100 01  PR1-DETAIL-LINE.
006200     05  FILLER                      PIC X(01) VALUE SPACE.
006300     05  PR1-RANK                     PIC ZZZ9.
006400     05  FILLER                        PIC X(02) VALUE SPACE.
006500     05  PR1-TICKER                     PIC X(08).
006600     05  FILLER                          PIC X(04) VALUE SPACE.
006700     05  PR1-MARKET-CAP                   PIC Z(14)9.
006800     05  FILLER                            PIC X(93) VALUE
006900                                          SPACE.
007000*---------------------------------------------------------------*
007100*    SECTION 2 - RETURNS SUMMARY.
007200*---------------------------------------------------------------*
007300 01  PR2-SUMMARY-LINE.
007400     05  FILLER                      PIC X(01) VALUE SPACE.
007500     05  PR2-LIT-DAYS                  PIC X(30) VALUE
007600         'RETURN DAYS. . . . . . . . . .'.
007700     05  PR2-RETURN-DAY-COUNT            PIC ZZZ9.
007800     05  FILLER                          PIC X(06) VALUE SPACE.
007900     05  PR2-LIT-FIRST                     PIC X(14)
008000                                         VALUE 'FIRST DATE:   '.
008100     05  PR2-FIRST-DATE                     PIC X(10).
008200     05  FILLER                              PIC X(04) VALUE
008300                                            SPACE.
008400     05  PR2-LIT-LAST                          PIC X(13)
008500                                         VALUE 'LAST DATE:  '.
008600     05  PR2-LAST-DATE                          PIC X(10).
008700     05  FILLER                                  PIC X(38)
008800                                                 VALUE SPACE.
008900*---------------------------------------------------------------*
009000*    SECTION 3 - SHARPE RANKING.
009100*---------------------------------------------------------------*
009200 01  PR3-HEADER-LINE.
009300     05  FILLER                      PIC X(01) VALUE SPACE.
009400     05  PR3-HDR-RANK                 PIC X(06) VALUE 'RANK'.
009500     05  FILLER                        PIC X(01) VALUE SPACE.
009600     05  PR3-HDR-TICKER                 PIC X(08) VALUE 'TICKER'.
009700     05  FILLER                          PIC X(04) VALUE SPACE.
009800     05  PR3-HDR-SHARPE                   PIC X(13)
009900                                         VALUE 'SHARPE RATIO'.
010000     05  FILLER                            PIC X(99) VALUE
010100                                          SPACE.
010200 01  PR3-DETAIL-LINE.
010300     05  FILLER                      PIC X(01) VALUE SPACE.
010400     05  PR3-RANK                     PIC ZZZ9.
010500     05  FILLER                        PIC X(02) VALUE SPACE.
010600     05  PR3-TICKER                     PIC X(08).
010700     05  FILLER                          PIC X(04) VALUE SPACE.
010800     05  PR3-SHARPE                       PIC +ZZ9.999999.
010900     05  FILLER                            PIC X(95) VALUE
011000                                          SPACE.
011100 01  PR3-TRAILER-LINE.
011200     05  FILLER                      PIC X(01) VALUE SPACE.
011300     05  PR3-LIT-TOTAL                 PIC X(22) VALUE
011400         'TICKERS RANKED . . . .'.
011500     05  PR3-TICKER-COUNT               PIC ZZZ9.
011600     05  FILLER                          PIC X(105) VALUE
011700                                          SPACE.
011800*---------------------------------------------------------------*
011900*    SECTION 4 - TOP/BOTTOM MOVERS.
012000*---------------------------------------------------------------*
012100 01  PR4-SECTION-LINE.
012200     05  FILLER                      PIC X(01) VALUE SPACE.
012300     05  PR4-SECTION-LIT                PIC X(20).
012400     05  FILLER                          PIC X(111) VALUE
012500                                          SPACE.
012600 01  PR4-HEADER-LINE.
012700     05  FILLER                      PIC X(01) VALUE SPACE.
012800     05  PR4-HDR-RANK                 PIC X(06) VALUE 'RANK'.
012900     05  FILLER                        PIC X(01) VALUE SPACE.
013000     05  PR4-HDR-TICKER                 PIC X(08) VALUE 'TICKER'.
013100     05  FILLER                          PIC X(04) VALUE SPACE.
013200     05  PR4-HDR-RETURN                   PIC X(18) VALUE
013300         'TOTAL RETURN (PCT)'.
013400     05  FILLER                            PIC X(94) VALUE
013500                                          SPACE.
013600 01  PR4-DETAIL-LINE.
013700     05  FILLER                      PIC X(01) VALUE SPACE.
013800     05  PR4-RANK                     PIC ZZZ9.
013900     05  FILLER                        PIC X(02) VALUE SPACE.
014000     05  PR4-TICKER                     PIC X(08).
014100     05  FILLER                          PIC X(04) VALUE SPACE.
014200     05  PR4-TOTAL-RETURN                 PIC +ZZ,ZZ9.999999.
014300     05  FILLER                            PIC X(90) VALUE
014400                                          SPACE.
014500 01  PR4-TRAILER-LINE.
014600     05  FILLER                      PIC X(01) VALUE SPACE.
014700     05  PR4-LIT-WINDOW                PIC X(17)
014800                                       VALUE 'WINDOW DAYS . . .'.
014900     05  PR4-WINDOW-DAYS                PIC ZZZ9.
015000     05  FILLER                          PIC X(04) VALUE SPACE.
015100     05  PR4-LIT-K                         PIC X(07)
015200                                         VALUE 'K . . .'.
015300     05  PR4-TOP-K                         PIC ZZZ9.
015400     05  FILLER                              PIC X(95) VALUE
015500                                            SPACE.
015600*---------------------------------------------------------------*
015700*    SECTION 4 (CONTINUED) - MULTI-PERIOD PERFORMANCE, TARGET
015800*    TICKER ONLY - SA-0066 ADDED THIS AS ITS OWN SUB-SECTION OF
015900*    THE MOVERS PAGE RATHER THAN A PAGE OF ITS OWN.
016000*---------------------------------------------------------------*
016100 01  PR4B-SECTION-LINE.
016200     05  FILLER                      PIC X(01) VALUE SPACE.
016300     05  PR4B-SECTION-LIT              PIC X(28).
016400     05  FILLER                         PIC X(103) VALUE SPACE.
016500 01  PR4B-HEADER-LINE.
016600     05  FILLER                      PIC X(01) VALUE SPACE.
016700     05  PR4B-HDR-DAYS                 PIC X(06) VALUE 'DAYS'.
016800     05  FILLER                         PIC X(01) VALUE SPACE.
016900     05  PR4B-HDR-RETURN                 PIC X(18) VALUE
017000         'TOTAL RETURN (PCT)'.
017100     05  FILLER                           PIC X(04) VALUE SPACE.
017200     05  PR4B-HDR-AVAIL                    PIC X(10)
017300                                          VALUE 'AVAILABLE'.
017400     05  FILLER                            PIC X(92) VALUE SPACE.
017500 01  PR4B-DETAIL-LINE.
017600     05  FILLER                      PIC X(01) VALUE SPACE.
017700     05  PR4B-DAYS                    PIC ZZZ9.
017800     05  FILLER                        PIC X(03) VALUE SPACE.
017900     05  PR4B-TOTAL-RETURN              PIC +ZZ,ZZ9.999999.
018000     05  FILLER                           PIC X(04) VALUE SPACE.
018100     05  PR4B-AVAILABLE                   PIC X(03).
018200     05  FILLER                             PIC X(94) VALUE
018300                                            SPACE.
018400*---------------------------------------------------------------*
018500*    SECTION 5 - SIMILARITY.
018600*---------------------------------------------------------------*
018700 01  PR5-SECTION-LINE.
018800     05  FILLER                      PIC X(01) VALUE SPACE.
018900     05  PR5-SECTION-LIT                PIC X(24).
019000     05  FILLER                          PIC X(107) VALUE
019100                                          SPACE.
019200 01  PR5-HEADER-LINE.
019300     05  FILLER                      PIC X(01) VALUE SPACE.
019400     05  PR5-HDR-BASE                 PIC X(12) VALUE
019500         'BASE TICKER'.
019600     05  FILLER                        PIC X(02) VALUE SPACE.
019700     05  PR5-HDR-PEER                   PIC X(12)
019800                                       VALUE 'PEER TICKER'.
019900     05  FILLER                          PIC X(02) VALUE SPACE.
020000     05  PR5-HDR-CORR                     PIC X(11)
020100                                         VALUE 'CORRELATION'.
020200     05  FILLER                            PIC X(93) VALUE
020300                                          SPACE.
020400 01  PR5-DETAIL-LINE.
020500     05  FILLER                      PIC X(01) VALUE SPACE.
020600     05  PR5-BASE-TICKER               PIC X(08).
020700     05  FILLER                        PIC X(06) VALUE SPACE.
020800     05  PR5-PEER-TICKER                 PIC X(08).
020900     05  FILLER                          PIC X(06) VALUE SPACE.
021000     05  PR5-CORRELATION                  PIC +9.999999.
021100     05  FILLER                            PIC X(101) VALUE
021200                                          SPACE.
021300*---------------------------------------------------------------*
021400*    SECTION 6 - NETWORK.
021500*---------------------------------------------------------------*
021600 01  PR6-GRAPH-INFO-LINE.
021700     05  FILLER                      PIC X(01) VALUE SPACE.
021800     05  PR6-LIT-NODES                 PIC X(08) VALUE 'NODES..'.
021900     05  PR6-NODES                     PIC ZZZ9.
022000     05  FILLER                        PIC X(03) VALUE SPACE.
022100     05  PR6-LIT-EDGES                   PIC X(08)
022200                                         VALUE 'EDGES..'.
022300     05  PR6-EDGES                       PIC ZZZZ9.
022400     05  FILLER                            PIC X(03) VALUE
022500                                          SPACE.
022600     05  PR6-LIT-THRESH                     PIC X(11)
022700                                         VALUE 'THRESHOLD..'.
022800     05  PR6-THRESHOLD                       PIC 9.999999.
022900     05  FILLER                                PIC X(89) VALUE
023000                                              SPACE.
023100 01  PR6-EDGE-HEADER-LINE.
023200     05  FILLER                      PIC X(01) VALUE SPACE.
023300     05  PR6-HDR-FROM                 PIC X(12) VALUE
023400         'FROM TICKER'.
023500     05  FILLER                        PIC X(02) VALUE SPACE.
023600     05  PR6-HDR-TO                      PIC X(10)
023700                                       VALUE 'TO TICKER'.
023800     05  FILLER                          PIC X(02) VALUE SPACE.
023900     05  PR6-HDR-WEIGHT                   PIC X(06)
024000                                         VALUE 'WEIGHT'.
024100     05  FILLER                            PIC X(99) VALUE
024200                                          SPACE.
024300 01  PR6-EDGE-DETAIL-LINE.
024400     05  FILLER                      PIC X(01) VALUE SPACE.
024500     05  PR6-FROM-TICKER               PIC X(08).
024600     05  FILLER                        PIC X(06) VALUE SPACE.
024700     05  PR6-TO-TICKER                   PIC X(08).
024800     05  FILLER                          PIC X(04) VALUE SPACE.
024900     05  PR6-WEIGHT                       PIC 9.999999.
025000     05  FILLER                            PIC X(98) VALUE
025100                                          SPACE.
025200 01  PR6-CONN-STATS-LINE.
025300     05  FILLER                      PIC X(01) VALUE SPACE.
025400     05  PR6-LIT-CONNECTED             PIC X(20) VALUE
025500         'CONNECTED NODES. . .'.
025600     05  PR6-CONNECTED-NODES            PIC ZZZ9.
025700     05  FILLER                          PIC X(04) VALUE SPACE.
025800     05  PR6-LIT-AVGDEG                    PIC X(21) VALUE
025900         'AVERAGE DEGREE. . . .'.
026000     05  PR6-AVERAGE-DEGREE                 PIC ZZ9.999999.
026100     05  FILLER                               PIC X(71) VALUE
026200                                              SPACE.
026300 01  PR6-HIGHCONN-HEADER-LINE.
026400     05  FILLER                      PIC X(01) VALUE SPACE.
026500     05  PR6-HDR-HC-TICKER             PIC X(08) VALUE 'TICKER'.
026600     05  FILLER                        PIC X(04) VALUE SPACE.
026700     05  PR6-HDR-HC-CONN                 PIC X(18) VALUE
026800         'TOTAL CONNECTIONS'.
026900     05  FILLER                            PIC X(101) VALUE
027000                                          SPACE.
027100 01  PR6-HIGHCONN-DETAIL-LINE.
027200     05  FILLER                      PIC X(01) VALUE SPACE.
027300     05  PR6-HC-TICKER                 PIC X(08).
027400     05  FILLER                        PIC X(06) VALUE SPACE.
027500     05  PR6-HC-TOTAL-CONN               PIC ZZZ9.
027600     05  FILLER                          PIC X(113) VALUE
027700                                          SPACE.
027800 01  PR6-TRAILER-LINE.
027900     05  FILLER                      PIC X(01) VALUE SPACE.
028000     05  PR6-LIT-TOTAL                 PIC X(22) VALUE
028100         'EDGES WRITTEN . . . .'.
028200     05  PR6-EDGES-WRITTEN              PIC ZZZZ9.
028300     05  FILLER                          PIC X(105) VALUE
028400                                          SPACE.
